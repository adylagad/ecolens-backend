000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECOHSVC.
000500 AUTHOR.         RAJA BALAN.
000600 INSTALLATION.   ECOLENS PLATFORM ENGINEERING.
000700 DATE-WRITTEN.   02 SEP 1992.
000800 DATE-COMPILED.
000900 SECURITY.       ECOLENS INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE FOR THE SCAN
001200*               HISTORY LEDGER.  THE CALLER SETS THE OPTION
001300*               TO SELECT ONE OF THREE PATHS -
001400*
001500*    OPTION ACTION.................. INPUT.............
001600*    1      SAVE A LEDGER ENTRY      ITEM/CATEGORY/SCORE/
001700*                                    CONFIDENCE
001800*    2      LIST LEDGER ENTRIES      HIGH-IMPACT-ONLY SW
001900*    3      COMPUTE ROLLUP STATS     (NONE)
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* ECL201 - RAJANB  - 02/09/1992 - ECOLNS-120
002500*                   - INITIAL VERSION - PORTED OFF THE
002600*                     APPEND-ONLY SCAN LOG AND ITS ROLLUP.
002700* ECL207 - TMPKVR  - 14/06/1993 - ECOLNS-127
002800*                   - LIST PATH NOW A STABLE DESCENDING SORT -
002900*                     A SEQUENTIAL FILE CANNOT BE READ
003000*                     BACKWARDS SO THE LEDGER IS LOADED TO A
003100*                     TABLE AND SORTED IN MEMORY.
003200* ECL213 - DSOUZA  - 17/04/1996 - ECOLNS-161
003300*                   - HIGH-IMPACT/GREENER COUNTERS CONVERTED
003400*                     TO COMP-3 - WERE ZONED DECIMAL AND
003500*                     SLOWING THE STATS PASS ON LARGE LEDGERS.
003600* ECL219 - NKHANNA - 03/12/1998 - ECOLNS-198
003700*                   - Y2K READINESS REVIEW - SCANNED-AT IS A
003800*                     26-BYTE STAMP WITH A 4-DIGIT YEAR. NO
003900*                     CODE CHANGE REQUIRED.
004000* ECL224 - RAJANB  - 16/02/2001 - ECOLNS-212
004100*                   - CLARIFIED THE AVERAGE-SCORE BANNER
004200*                     COMMENT - NO LOGIC CHANGE.
004300* ECL229 - PRIYAM  - 09/07/2003 - ECOLNS-230
004400*                   - COMMENT CLEANUP AND BANNER REFRESH ONLY.
004500*----------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ECOHLOG ASSIGN TO DATABASE-ECOHLOG
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  ECOHLOG
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS ECOHLOG-REC.
006900 01  ECOHLOG-REC.
007000     COPY ECOHIST.
007100
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM ECOHSVC **".
007600
007700 01  WK-N-HIST-MAX-ID                PIC 9(09) COMP-3
007800                                      VALUE ZERO.
007900 01  WK-N-HIST-SUM-SCORE              PIC 9(11) COMP-3
008000                                      VALUE ZERO.
008100 01  WK-N-HIST-SUM-COUNT               PIC 9(09) COMP-3
008200                                      VALUE ZERO.
008300 01  WK-X-HIST-I                      PIC 9(05) COMP-3.
008400 01  WK-X-HIST-J                      PIC 9(05) COMP-3.
008500 01  WK-C-HIST-SWAP-AREA               PIC X(141).
008600
008700 77  WK-N-HSVC-TRACE-CTR             PIC 9(05) COMP-3 VALUE ZERO.
008800 77  WK-N-HSVC-HIGH-ECHO-CTR         PIC 9(05) COMP-3 VALUE ZERO.
008900 77  WK-N-HSVC-ALPHA-CTR             PIC 9(03) COMP-3 VALUE ZERO.
009000
009100*---------------------------------------------------------------*
009200* CONSOLE TRACE AREA - OFF BY DEFAULT (WK-C-HSVC-TRACE-SW IS
009300* "N").  SAME PURPOSE AS THE TRACE SWITCH IN ECOPRSVC - SET ON
009400* FROM THE DEBUGGER, NEVER FROM CALLER INPUT.
009500*---------------------------------------------------------------*
009600 01  WK-C-HSVC-TRACE-SW              PIC X(01) VALUE "N".
009700    88  WK-C-HSVC-TRACE-ON                     VALUE "Y".
009800
009900 01  WK-N-HSVC-MAXID-DISP            PIC 9(09).
010000 01  WK-C-HSVC-MAXID-CHARS REDEFINES WK-N-HSVC-MAXID-DISP
010100                                    PIC X(09).
010200
010300 01  WK-C-HSVC-DUMP-LINE             PIC X(80).
010400 01  WK-C-HSVC-DUMP-SPLIT REDEFINES WK-C-HSVC-DUMP-LINE.
010500    05  WK-C-HSVC-DUMP-LEFT         PIC X(40).
010600    05  WK-C-HSVC-DUMP-RIGHT        PIC X(40).
010700
010800 01  WK-C-HSVC-ITEM-ECHO             PIC X(60).
010900 01  WK-C-HSVC-ITEM-CHARS REDEFINES WK-C-HSVC-ITEM-ECHO.
011000    05  WK-C-HSVC-ITEM-CHAR OCCURS 60 TIMES
011100                                    PIC X(01).
011200
011300* ------------------ PROGRAM WORKING STORAGE -------------------*
011400 01    WK-C-COMMON.
011500     COPY ECOWMS.
011600
011700****************
011800 LINKAGE SECTION.
011900****************
012000     COPY ECOHIST.
012100     EJECT
012200********************************************
012300 PROCEDURE DIVISION USING WK-C-HIST-RECORD.
012400********************************************
012500 MAIN-MODULE.
012600     PERFORM D300-TRACE-DIAGNOSTIC
012700        THRU D399-TRACE-DIAGNOSTIC-EX.
012800     MOVE SPACES TO WK-C-HIST-ERROR-CD.
012900     EVALUATE WK-N-HIST-OPTION
013000         WHEN 1
013100             PERFORM B100-SAVE-HISTORY-ENTRY
013200                THRU B199-SAVE-HISTORY-ENTRY-EX
013300         WHEN 2
013400             PERFORM B200-LIST-HISTORY-ENTRIES
013500                THRU B299-LIST-HISTORY-ENTRIES-EX
013600         WHEN 3
013700             PERFORM B300-COMPUTE-HISTORY-STATS
013800                THRU B399-COMPUTE-HISTORY-STATS-EX
013900         WHEN OTHER
014000             MOVE "OP"      TO WK-C-HIST-ERROR-CD
014100 END-EVALUATE.
014200     EXIT PROGRAM.
014300
014400*---------------------------------------------------------------*
014500* B100-SAVE-HISTORY-ENTRY  -  DEFAULT MISSING FIELDS, ASSIGN
014600*                  THE NEXT SEQUENTIAL ID AND THE SCANNED-AT
014700*                  TIMESTAMP, THEN APPEND TO THE LEDGER.
014800*---------------------------------------------------------------*
014900 B100-SAVE-HISTORY-ENTRY.
015000     INITIALIZE WK-C-HIST-O-ENTRY.
015100
015200     IF  WK-C-HIST-I-ITEM-NAME = SPACES
015300         MOVE "Unknown item" TO WK-C-HIST-O-ITEM-NAME
015400     ELSE
015500         MOVE WK-C-HIST-I-ITEM-NAME TO WK-C-HIST-O-ITEM-NAME
015600 END-IF.
015700
015800     IF  WK-C-HIST-I-CATEGORY = SPACES
015900         MOVE "unknown"      TO WK-C-HIST-O-CATEGORY
016000     ELSE
016100         MOVE WK-C-HIST-I-CATEGORY TO WK-C-HIST-O-CATEGORY
016200 END-IF.
016300
016400     IF  WK-C-HIST-I-SCORE-IND = "Y"
016500         MOVE WK-N-HIST-I-ECO-SCORE TO WK-N-HIST-O-ECO-SCORE
016600     ELSE
016700         MOVE ZERO          TO WK-N-HIST-O-ECO-SCORE
016800 END-IF.
016900
017000     IF  WK-C-HIST-I-CONF-IND = "Y"
017100         MOVE WK-N-HIST-I-CONFIDENCE TO WK-N-HIST-O-CONFIDENCE
017200     ELSE
017300         MOVE ZERO          TO WK-N-HIST-O-CONFIDENCE
017400 END-IF.
017500
017600     PERFORM D100-STAMP-NOW THRU D199-STAMP-NOW-EX.
017700     MOVE WK-C-NOW-STAMP    TO WK-C-HIST-O-SCANNED-AT.
017800
017900     OPEN INPUT ECOHLOG.
018000     IF  WK-C-SUCCESSFUL
018100         PERFORM D200-FIND-MAX-ID THRU D299-FIND-MAX-ID-EX
018200         CLOSE ECOHLOG
018300     ELSE
018400         MOVE ZERO          TO WK-N-HIST-MAX-ID
018500 END-IF.
018600
018700     ADD 1 TO WK-N-HIST-MAX-ID
018800         GIVING WK-N-HIST-O-HISTORY-ID.
018900
019000     OPEN EXTEND ECOHLOG.
019100     IF  NOT WK-C-SUCCESSFUL
019200         DISPLAY "ECOHSVC - OPEN EXTEND ERROR - ECOHLOG"
019300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400         MOVE "IO"          TO WK-C-HIST-ERROR-CD
019500         GO TO B199-SAVE-HISTORY-ENTRY-EX.
019600
019700     MOVE WK-C-HIST-O-ENTRY TO ECOHLOG-REC.
019800     WRITE ECOHLOG-REC.
019900     CLOSE ECOHLOG.
020000 B199-SAVE-HISTORY-ENTRY-EX.
020100     EXIT.
020200
020300*---------------------------------------------------------------*
020400* D200-FIND-MAX-ID  -  SEQUENTIAL SCAN FOR THE HIGHEST
020500*                      HISTORY-ID CURRENTLY ON THE LEDGER.
020600*---------------------------------------------------------------*
020700 D200-FIND-MAX-ID.
020800     MOVE ZERO TO WK-N-HIST-MAX-ID.
020900 D210-READ-NEXT.
021000     READ ECOHLOG NEXT RECORD.
021100     IF  WK-C-END-OF-FILE
021200         GO TO D299-FIND-MAX-ID-EX.
021300     IF  NOT WK-C-SUCCESSFUL
021400         GO TO D299-FIND-MAX-ID-EX.
021500     IF  ECOHIST-HISTORY-ID > WK-N-HIST-MAX-ID
021600         MOVE ECOHIST-HISTORY-ID TO WK-N-HIST-MAX-ID
021700 END-IF.
021800     GO TO D210-READ-NEXT.
021900 D299-FIND-MAX-ID-EX.
022000     EXIT.
022100
022200*---------------------------------------------------------------*
022300* B200-LIST-HISTORY-ENTRIES  -  LOAD (OPTIONALLY FILTERED),
022400*                  THEN SORT DESCENDING BY SCANNED-AT WITH
022500*                  LEDGER INSERTION ORDER AS THE TIE-BREAK.
022600*---------------------------------------------------------------*
022700 B200-LIST-HISTORY-ENTRIES.
022800     MOVE ZERO TO WK-N-HIST-O-COUNT.
022900
023000     OPEN INPUT ECOHLOG.
023100     IF  NOT WK-C-SUCCESSFUL
023200         GO TO B299-LIST-HISTORY-ENTRIES-EX.
023300
023400 B210-READ-NEXT.
023500     READ ECOHLOG NEXT RECORD.
023600     IF  WK-C-END-OF-FILE
023700         GO TO B250-CLOSE-AND-SORT.
023800     IF  NOT WK-C-SUCCESSFUL
023900         GO TO B250-CLOSE-AND-SORT.
024000
024100     IF  WK-C-HIST-I-HIGH-ONLY = "Y"
024200           AND ECOHIST-ECO-SCORE NOT < 40
024300         GO TO B210-READ-NEXT.
024400
024500     IF  WK-N-HIST-O-COUNT >= 500
024600         GO TO B210-READ-NEXT.
024700
024800     ADD 1 TO WK-N-HIST-O-COUNT.
024900     MOVE ECOHIST-HISTORY-ID
025000               TO WK-N-HISTL-HISTORY-ID (WK-N-HIST-O-COUNT).
025100     MOVE ECOHIST-ITEM-NAME
025200               TO WK-C-HISTL-ITEM-NAME (WK-N-HIST-O-COUNT).
025300     MOVE ECOHIST-CATEGORY
025400               TO WK-C-HISTL-CATEGORY (WK-N-HIST-O-COUNT).
025500     MOVE ECOHIST-ECO-SCORE
025600               TO WK-N-HISTL-ECO-SCORE (WK-N-HIST-O-COUNT).
025700     MOVE ECOHIST-CONFIDENCE
025800               TO WK-N-HISTL-CONFIDENCE (WK-N-HIST-O-COUNT).
025900     MOVE ECOHIST-SCANNED-AT
026000               TO WK-C-HISTL-SCANNED-AT (WK-N-HIST-O-COUNT).
026100     GO TO B210-READ-NEXT.
026200
026300 B250-CLOSE-AND-SORT.
026400     CLOSE ECOHLOG.
026500     IF  WK-N-HIST-O-COUNT > 1
026600         PERFORM B260-SORT-DESCENDING
026700            THRU B269-SORT-DESCENDING-EX
026800 END-IF.
026900 B299-LIST-HISTORY-ENTRIES-EX.
027000     EXIT.
027100
027200*---------------------------------------------------------------*
027300* B260-SORT-DESCENDING  -  STRAIGHT INSERTION SORT.  THE SHIFT
027400*                 CONDITION USES STRICT "<" SO ENTRIES THAT
027500*                 TIE ON SCANNED-AT ARE NEVER REORDERED.
027600*---------------------------------------------------------------*
027700 B260-SORT-DESCENDING.
027800     MOVE 2 TO WK-X-HIST-I.
027900 B261-OUTER-LOOP.
028000     IF  WK-X-HIST-I > WK-N-HIST-O-COUNT
028100         GO TO B269-SORT-DESCENDING-EX.
028200     SET WK-X-HIST-J TO WK-X-HIST-I.
028300 B263-INNER-LOOP.
028400     IF  WK-X-HIST-J = 1
028500         GO TO B264-NEXT-OUTER-SLOT.
028600     IF  WK-C-HISTL-SCANNED-AT (WK-X-HIST-J - 1)
028700             NOT < WK-C-HISTL-SCANNED-AT (WK-X-HIST-J)
028800         GO TO B264-NEXT-OUTER-SLOT.
028900     PERFORM B265-BUBBLE-ONE-SLOT THRU B265-BUBBLE-ONE-SLOT-EX.
029000     GO TO B263-INNER-LOOP.
029100 B264-NEXT-OUTER-SLOT.
029200     ADD 1 TO WK-X-HIST-I.
029300     GO TO B261-OUTER-LOOP.
029400 B269-SORT-DESCENDING-EX.
029500     EXIT.
029600
029700 B265-BUBBLE-ONE-SLOT.
029800     MOVE WK-C-HIST-O-LIST (WK-X-HIST-J) TO WK-C-HIST-SWAP-AREA.
029900     MOVE WK-C-HIST-O-LIST (WK-X-HIST-J - 1)
030000          TO WK-C-HIST-O-LIST (WK-X-HIST-J).
030100     MOVE WK-C-HIST-SWAP-AREA
030200          TO WK-C-HIST-O-LIST (WK-X-HIST-J - 1).
030300     SUBTRACT 1 FROM WK-X-HIST-J.
030400 B265-BUBBLE-ONE-SLOT-EX.
030500     EXIT.
030600
030700*---------------------------------------------------------------*
030800* B300-COMPUTE-HISTORY-STATS  -  ONE SEQUENTIAL PASS - RUNNING
030900*                 SUM, RUNNING COUNT AND THE TWO THRESHOLD
031000*                 COUNTERS.  AVERAGE AT END-OF-FILE.
031100*---------------------------------------------------------------*
031200 B300-COMPUTE-HISTORY-STATS.
031300     MOVE ZERO  TO WK-N-HIST-SUM-SCORE WK-N-HIST-SUM-COUNT
031400                   WK-N-HIST-O-HIGH-CNT WK-N-HIST-O-GREEN-CNT.
031500     MOVE "N"   TO WK-C-HIST-O-AVG-IND.
031600     MOVE ZERO  TO WK-N-HIST-O-AVG-SCORE.
031700
031800     OPEN INPUT ECOHLOG.
031900     IF  NOT WK-C-SUCCESSFUL
032000         GO TO B399-COMPUTE-HISTORY-STATS-EX.
032100
032200 B310-READ-NEXT.
032300     READ ECOHLOG NEXT RECORD.
032400     IF  WK-C-END-OF-FILE
032500         GO TO B350-AT-END.
032600     IF  NOT WK-C-SUCCESSFUL
032700         GO TO B350-AT-END.
032800
032900     ADD 1 TO WK-N-HIST-SUM-COUNT.
033000     ADD ECOHIST-ECO-SCORE TO WK-N-HIST-SUM-SCORE.
033100     IF  ECOHIST-ECO-SCORE < 40
033200         ADD 1 TO WK-N-HIST-O-HIGH-CNT
033300 END-IF.
033400     IF  ECOHIST-ECO-SCORE >= 85
033500         ADD 1 TO WK-N-HIST-O-GREEN-CNT
033600 END-IF.
033700     GO TO B310-READ-NEXT.
033800
033900 B350-AT-END.
034000     CLOSE ECOHLOG.
034100     IF  WK-N-HIST-SUM-COUNT > 0
034200         MOVE "Y"            TO WK-C-HIST-O-AVG-IND
034300         DIVIDE WK-N-HIST-SUM-SCORE BY WK-N-HIST-SUM-COUNT
034400             GIVING WK-N-HIST-O-AVG-SCORE ROUNDED
034500 END-IF.
034600 B399-COMPUTE-HISTORY-STATS-EX.
034700     EXIT.
034800
034900*---------------------------------------------------------------*
035000* D100-STAMP-NOW  -  BUILD THE 26-BYTE ISO-8601-SHAPED
035100*                    TIMESTAMP USED FOR SCANNED-AT.
035200*---------------------------------------------------------------*
035300 D100-STAMP-NOW.
035400     ACCEPT WK-C-NOW-DATE FROM DATE YYYYMMDD.
035500     ACCEPT WK-C-NOW-TIME FROM TIME.
035600     MOVE SPACES TO WK-C-NOW-STAMP.
035700     STRING WK-N-NOW-YYYY "-" WK-N-NOW-MM "-" WK-N-NOW-DD
035800            "T" WK-N-NOW-HH ":" WK-N-NOW-MN ":" WK-N-NOW-SS
035900            "Z"
036000            DELIMITED BY SIZE INTO WK-C-NOW-STAMP.
036100 D199-STAMP-NOW-EX.
036200     EXIT.
036300
036400*---------------------------------------------------------------*
036500* D300-TRACE-DIAGNOSTIC  -  OPTIONAL ENTRY TRACE, SAME IDEA AS
036600*                 THE ONE ADDED TO ECOPRSVC - OFF UNLESS
036700*                 WK-C-HSVC-TRACE-SW IS SET ON FROM THE
036800*                 DEBUGGER.  ECHOES THE LAST MAX-ID SEEN AND THE
036900*                 INBOUND ITEM NAME TO A SPLIT 80-COLUMN DUMP
037000*                 LINE, AND COUNTS HOW MANY TIMES THE CALLER
037100*                 PASSED A HIGH-IMPACT-ONLY LIST REQUEST.
037200*---------------------------------------------------------------*
037300 D300-TRACE-DIAGNOSTIC.
037400    ADD 1 TO WK-N-HSVC-TRACE-CTR.
037500    MOVE ZERO TO WK-N-HSVC-ALPHA-CTR.
037600    MOVE WK-N-HIST-MAX-ID TO WK-N-HSVC-MAXID-DISP.
037700    MOVE WK-C-HIST-I-ITEM-NAME TO WK-C-HSVC-ITEM-ECHO.
037800    IF  WK-N-HIST-OPTION = 2
037900          AND WK-C-HIST-I-HIGH-ONLY = "Y"
038000        ADD 1 TO WK-N-HSVC-HIGH-ECHO-CTR
038100 END-IF.
038200    MOVE 1 TO WK-X-HIST-I.
038300 D310-COUNT-ALPHA-LOOP.
038400    IF  WK-X-HIST-I > 60
038500        GO TO D320-BUILD-DUMP-LINE.
038600    IF  WK-C-HSVC-ITEM-CHAR (WK-X-HIST-I) IS ALPHABETIC
038700        ADD 1 TO WK-N-HSVC-ALPHA-CTR.
038800    ADD 1 TO WK-X-HIST-I.
038900    GO TO D310-COUNT-ALPHA-LOOP.
039000 D320-BUILD-DUMP-LINE.
039100    MOVE SPACES TO WK-C-HSVC-DUMP-LINE.
039200    MOVE "ECOHSVC TRACE MAXID=" TO WK-C-HSVC-DUMP-LEFT.
039300    MOVE WK-C-HSVC-MAXID-CHARS
039400            TO WK-C-HSVC-DUMP-LEFT (21:9).
039500    MOVE WK-C-HSVC-ITEM-ECHO TO WK-C-HSVC-DUMP-RIGHT.
039600    IF  WK-C-HSVC-TRACE-ON
039700        DISPLAY WK-C-HSVC-DUMP-LEFT
039800        DISPLAY WK-C-HSVC-DUMP-RIGHT
039900 END-IF.
040000 D399-TRACE-DIAGNOSTIC-EX.
040100    EXIT.
040200
040300******************************************************************
040400************** END OF PROGRAM SOURCE -  ECOHSVC ****************
040500******************************************************************
