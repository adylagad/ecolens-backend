000100* ECORECG.CPYBK
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* ECL010 RAJANB 18/03/1991 - ECOLNS-110
000500*        - LINKAGE AREA FOR ECOPRSVC (RECOGNITION RESOLUTION)
000600*        - CARRIES THE DETECTED LABEL / CONFIDENCE IN, AND
000700*          THE RESOLVED CATALOG FIELDS BACK OUT
000800* ECL018 VENLTA 30/08/1994 - ECOLNS-145
000900*        - WIDENED WK-C-RECG-EXPLANATION FROM 1000 TO 2000
001000*          BYTES - LONGER BACKFILL TEXT WAS TRUNCATING.
001100* ----------------------------------------------------------
001200 01  WK-C-RECG-RECORD.
001300     05  WK-C-RECG-INPUT.
001400         10  WK-C-RECG-DETECTED-LABEL    PIC X(60).
001500         10  WK-N-RECG-CONFIDENCE-IN     PIC S9(1)V9(4) COMP-3.
001600     05  WK-C-RECG-OUTPUT.
001700         10  WK-C-RECG-NAME              PIC X(60).
001800         10  WK-C-RECG-CATEGORY          PIC X(40).
001900         10  WK-N-RECG-ECO-SCORE         PIC 9(03).
002000         10  WK-N-RECG-CO2-GRAM          PIC S9(7)V9(2) COMP-3.
002100         10  WK-C-RECG-RECYCLABILITY     PIC X(20).
002200         10  WK-C-RECG-ALT-RECOMMEND     PIC X(120).
002300         10  WK-C-RECG-EXPLANATION       PIC X(2000).
002400         10  WK-N-RECG-CONFIDENCE-OUT    PIC S9(1)V9(4) COMP-3.
002500     05  FILLER                          PIC X(04).
