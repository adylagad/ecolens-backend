000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECOPRSVC.
000500 AUTHOR.         RAJA BALAN.
000600 INSTALLATION.   ECOLENS PLATFORM ENGINEERING.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECOLENS INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE A
001200*               DETECTED PRODUCT LABEL AGAINST THE PRODUCT
001300*               CATALOG AND RETURN THE ECO-IMPACT PROFILE.
001400*               CALLED ONCE PER INBOUND RECOGNITION EVENT -
001500*               NOT A FILE-DRIVEN BATCH LOOP.
001600*
001700*    LOOKUP PRECEDENCE:
001800*    1 - EXACT CASE-INSENSITIVE NAME MATCH
001900*    2 - CASE-INSENSITIVE CATEGORY MATCH, FIRST HIT
002000*    3 - SYNTHESIZED DEFAULT PRODUCT (NOT PERSISTED)
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* ECL101 - RAJANB  - 18/03/1991 - ECOLNS-110
002600*                   - INITIAL VERSION - CATALOG LOOKUP PORTED
002700*                     OFF THE RDBMS PRODUCTSERVICE LAYER.
002800* ECL108 - VENLTA  - 09/08/1992 - ECOLNS-118
002900*                   - ADDED THE IN-MEMORY SORTED NAME TABLE -
003000*                     THIS SHOP'S COMPILER HAS NO ISAM/KSDS
003100*                     SUPPORT SO THE CATALOG IS KEPT AS A
003200*                     RELATIVE FILE AND SEARCHED VIA SEARCH
003300*                     ALL.
003400* ECL114 - TMPKVR  - 25/02/1994 - ECOLNS-126
003500*                   - CORRECTED CATEGORY FALLBACK TO SCAN IN
003600*                     ORIGINAL FILE ORDER, NOT NAME ORDER -
003700*                     SEARCH ALL HAD BROKEN FIRST-MATCH RULE.
003800* ECL119 - DSOUZA  - 21/11/1995 - ECOLNS-150
003900*                   - WIDENED THE EXPLANATION FIELD TO MATCH
004000*                     THE NEW 2000-BYTE ECOPROD LAYOUT.
004100* ECL125 - NKHANNA - 03/12/1998 - ECOLNS-198
004200*                   - Y2K READINESS REVIEW - THIS PROGRAM
004300*                     CARRIES NO CENTURY-SENSITIVE DATE
004400*                     ARITHMETIC.  NO CODE CHANGE REQUIRED.
004500* ECL131 - RAJANB  - 16/02/2001 - ECOLNS-212
004600*                   - REMOVED THE DEAD WEIGHTED-SCORING STUB
004700*                     LEFT OVER FROM THE ORIGINAL DESIGN
004800*                     REVIEW - IT WAS NEVER WIRED INTO THE
004900*                     LOOKUP AND WAS CONFUSING SUPPORT STAFF.
005000* ECL136 - PRIYAM  - 09/07/2003 - ECOLNS-230
005100*                   - COMMENT CLEANUP AND BANNER REFRESH ONLY.
005200*----------------------------------------------------------------*
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ECOPRMST ASSIGN TO DATABASE-ECOPRMST
006500            ORGANIZATION      IS RELATIVE
006600            ACCESS MODE       IS DYNAMIC
006700            RELATIVE KEY      IS WK-N-PRMST-RELKEY
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900 EJECT
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400**************
007500 FD  ECOPRMST
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS ECOPRMST-REC.
007800 01  ECOPRMST-REC.
007900     COPY ECOPROD.
008000
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM ECOPRSVC **".
008500
008600 01  WK-N-PRMST-RELKEY               PIC 9(05) COMP-3.
008700 01  WK-N-PRMST-COUNT                PIC 9(05) COMP-3
008800                                      VALUE ZERO.
008900 01  WK-X-TAB-IDX                    PIC 9(05) COMP-3.
009000 01  WK-X-TAB-IDX2                    PIC 9(05) COMP-3.
009100 01  WK-C-FOUND-SW                   PIC X(01) VALUE "N".
009200     88  WK-C-ENTRY-FOUND                       VALUE "Y".
009300
009400 77  WK-N-PRSVC-TRACE-CTR            PIC 9(05) COMP-3 VALUE ZERO.
009500 77  WK-N-PRSVC-ALPHA-CTR            PIC 9(03) COMP-3 VALUE ZERO.
009600
009700*---------------------------------------------------------------*
009800* CONSOLE TRACE AREA - OFF BY DEFAULT (WK-C-PRSVC-TRACE-SW IS
009900* "N").  TURNED ON FROM THE DEBUGGER WHEN A CATALOG LOOKUP IS
010000* BEING CHASED DOWN - NOT DRIVEN BY ANY CALLER INPUT FLAG.
010100*---------------------------------------------------------------*
010200 01  WK-C-PRSVC-TRACE-SW             PIC X(01) VALUE "N".
010300     88  WK-C-PRSVC-TRACE-ON                    VALUE "Y".
010400
010500 01  WK-N-PRSVC-RELKEY-DISP          PIC 9(05).
010600 01  WK-C-PRSVC-RELKEY-CHARS REDEFINES WK-N-PRSVC-RELKEY-DISP
010700                                    PIC X(05).
010800
010900 01  WK-C-PRSVC-DUMP-LINE            PIC X(80).
011000 01  WK-C-PRSVC-DUMP-SPLIT REDEFINES WK-C-PRSVC-DUMP-LINE.
011100    05  WK-C-PRSVC-DUMP-LEFT        PIC X(40).
011200    05  WK-C-PRSVC-DUMP-RIGHT       PIC X(40).
011300
011400 01  WK-C-PRSVC-LABEL-ECHO           PIC X(60).
011500 01  WK-C-PRSVC-LABEL-CHARS REDEFINES WK-C-PRSVC-LABEL-ECHO.
011600    05  WK-C-PRSVC-LABEL-CHAR OCCURS 60 TIMES
011700                                    PIC X(01).
011800
011900* ------------------ PROGRAM WORKING STORAGE -------------------*
012000 01    WK-C-COMMON.
012100     COPY ECOWMS.
012200
012300*---------------------------------------------------------------*
012400* LOAD-ORDER CATALOG TABLE - SCANNED FOR THE CATEGORY FALLBACK
012500* IN THE SAME ORDER THE RELATIVE FILE WAS WRITTEN.
012600*---------------------------------------------------------------*
012700 01  WK-C-PRMST-TAB.
012800     05  WK-C-PRMST-ENTRY OCCURS 500 TIMES
012900                           INDEXED BY WK-X-PRMST-IDX.
013000         10  WK-N-PRMST-PRODUCT-ID    PIC 9(09).
013100         10  WK-C-PRMST-NAME          PIC X(60).
013200         10  WK-C-PRMST-NAME-UC       PIC X(60).
013300         10  WK-C-PRMST-CATEGORY      PIC X(40).
013400         10  WK-C-PRMST-CATEGORY-UC   PIC X(40).
013500         10  WK-N-PRMST-ECO-SCORE     PIC 9(03).
013600         10  WK-N-PRMST-CO2-GRAM      PIC S9(7)V9(2) COMP-3.
013700         10  WK-C-PRMST-RECYCLABILITY PIC X(20).
013800         10  WK-C-PRMST-ALT-RECOMMEND PIC X(120).
013900         10  WK-C-PRMST-EXPLANATION   PIC X(2000).
014000         10  WK-N-PRMST-RELKEY-SV     PIC 9(05) COMP-3.
014100
014200*---------------------------------------------------------------*
014300* NAME-ORDER COPY OF THE SAME TABLE - SORTED ASCENDING ON THE
014400* UPPER-CASED NAME SO THE EXACT-NAME LOOKUP CAN USE SEARCH ALL.
014500*---------------------------------------------------------------*
014600 01  WK-C-PRNAM-TAB.
014700     05  WK-C-PRNAM-ENTRY OCCURS 500 TIMES
014800                           ASCENDING KEY IS WK-C-PRNAM-NAME-UC
014900                           INDEXED BY WK-X-PRNAM-IDX.
015000         10  WK-C-PRNAM-NAME-UC       PIC X(60).
015100         10  WK-N-PRNAM-TAB-SLOT      PIC 9(05) COMP-3.
015200
015300 01  WK-C-RESOLVED-PRODUCT.
015400     05  WK-C-RESLV-NAME              PIC X(60).
015500     05  WK-C-RESLV-CATEGORY          PIC X(40).
015600     05  WK-N-RESLV-ECO-SCORE         PIC 9(03).
015700     05  WK-N-RESLV-CO2-GRAM          PIC S9(7)V9(2) COMP-3.
015800     05  WK-C-RESLV-RECYCLABILITY     PIC X(20).
015900     05  WK-C-RESLV-ALT-RECOMMEND     PIC X(120).
016000     05  WK-C-RESLV-EXPLANATION       PIC X(2000).
016100     05  WK-N-RESLV-SLOT              PIC 9(05) COMP-3
016200                                       VALUE ZERO.
016300*                        NON-ZERO WHEN RESOLVED FROM THE
016400*                        CATALOG - ZERO FOR A SYNTHESIZED
016500*                        DEFAULT (NOTHING TO REWRITE)
016600
016700 01  WK-C-TRIM-AREA.
016800     05  WK-C-TRIM-SOURCE             PIC X(60).
016900     05  WK-C-TRIM-RESULT             PIC X(60).
017000     05  WK-N-TRIM-FIRST              PIC 9(03) COMP-3.
017100     05  WK-N-TRIM-LAST               PIC 9(03) COMP-3.
017200     05  WK-N-TRIM-I                  PIC 9(03) COMP-3.
017300
017400 01  WK-C-LABEL-TRIMMED              PIC X(60).
017500 01  WK-C-LABEL-UC                   PIC X(60).
017600
017700****************
017800 LINKAGE SECTION.
017900****************
018000     COPY ECORECG.
018100     EJECT
018200********************************************
018300 PROCEDURE DIVISION USING WK-C-RECG-RECORD.
018400********************************************
018500 MAIN-MODULE.
018600     PERFORM D900-TRACE-DIAGNOSTIC
018700        THRU D999-TRACE-DIAGNOSTIC-EX.
018800     PERFORM A000-PROCESS-CALLED-ROUTINE
018900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
019000     PERFORM B000-RESOLVE-RECOGNITION
019100        THRU B099-RESOLVE-RECOGNITION-EX.
019200     PERFORM Z000-END-PROGRAM-ROUTINE
019300        THRU Z999-END-PROGRAM-ROUTINE-EX.
019400     EXIT PROGRAM.
019500
019600*---------------------------------------------------------------*
019700 A000-PROCESS-CALLED-ROUTINE.
019800*---------------------------------------------------------------*
019900     OPEN I-O ECOPRMST.
020000     IF  NOT WK-C-SUCCESSFUL
020100           AND NOT WK-C-FILE-NOT-PRESENT
020200         DISPLAY "ECOPRSVC - OPEN FILE ERROR - ECOPRMST"
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
020500
020600     MOVE ZERO TO WK-N-PRMST-COUNT.
020700     IF  WK-C-SUCCESSFUL
020800         PERFORM A010-LOAD-PRODUCT-TABLE
020900            THRU A019-LOAD-PRODUCT-TABLE-EX
021000 END-IF.
021100
021200 A099-PROCESS-CALLED-ROUTINE-EX.
021300     EXIT.
021400
021500*---------------------------------------------------------------*
021600 A010-LOAD-PRODUCT-TABLE.
021700*---------------------------------------------------------------*
021800     MOVE 1 TO WK-N-PRMST-RELKEY.
021900 A011-READ-NEXT.
022000     READ ECOPRMST NEXT RECORD.
022100     IF  WK-C-END-OF-FILE
022200         GO TO A019-LOAD-PRODUCT-TABLE-EX.
022300     IF  NOT WK-C-SUCCESSFUL
022400         GO TO A019-LOAD-PRODUCT-TABLE-EX.
022500
022600     ADD 1 TO WK-N-PRMST-COUNT.
022700     SET WK-X-PRMST-IDX TO WK-N-PRMST-COUNT.
022800     MOVE ECOPROD-PRODUCT-ID
022900                   TO WK-N-PRMST-PRODUCT-ID (WK-X-PRMST-IDX).
023000     MOVE ECOPROD-NAME
023100                   TO WK-C-PRMST-NAME (WK-X-PRMST-IDX).
023200     MOVE ECOPROD-CATEGORY
023300                   TO WK-C-PRMST-CATEGORY (WK-X-PRMST-IDX).
023400     MOVE ECOPROD-ECO-SCORE
023500                   TO WK-N-PRMST-ECO-SCORE (WK-X-PRMST-IDX).
023600     MOVE ECOPROD-CO2-GRAM
023700                   TO WK-N-PRMST-CO2-GRAM (WK-X-PRMST-IDX).
023800     MOVE ECOPROD-RECYCLABILITY
023900                   TO WK-C-PRMST-RECYCLABILITY (WK-X-PRMST-IDX).
024000     MOVE ECOPROD-ALT-RECOMMEND
024100                   TO WK-C-PRMST-ALT-RECOMMEND (WK-X-PRMST-IDX).
024200     MOVE ECOPROD-EXPLANATION
024300                   TO WK-C-PRMST-EXPLANATION (WK-X-PRMST-IDX).
024400     MOVE WK-N-PRMST-RELKEY
024500                   TO WK-N-PRMST-RELKEY-SV (WK-X-PRMST-IDX).
024600
024700     MOVE WK-C-PRMST-NAME (WK-X-PRMST-IDX)
024800                   TO WK-C-PRMST-NAME-UC (WK-X-PRMST-IDX).
024900     INSPECT WK-C-PRMST-NAME-UC (WK-X-PRMST-IDX)
025000             CONVERTING WK-C-LOWER-TABLE TO WK-C-UPPER-TABLE.
025100     MOVE WK-C-PRMST-CATEGORY (WK-X-PRMST-IDX)
025200                   TO WK-C-PRMST-CATEGORY-UC (WK-X-PRMST-IDX).
025300     INSPECT WK-C-PRMST-CATEGORY-UC (WK-X-PRMST-IDX)
025400             CONVERTING WK-C-LOWER-TABLE TO WK-C-UPPER-TABLE.
025500
025600     MOVE WK-C-PRMST-NAME-UC (WK-X-PRMST-IDX)
025700                   TO WK-C-PRNAM-NAME-UC (WK-X-PRMST-IDX).
025800     MOVE WK-N-PRMST-COUNT
025900                   TO WK-N-PRNAM-TAB-SLOT (WK-X-PRMST-IDX).
026000
026100     ADD 1 TO WK-N-PRMST-RELKEY.
026200     GO TO A011-READ-NEXT.
026300
026400 A019-LOAD-PRODUCT-TABLE-EX.
026500     IF  WK-N-PRMST-COUNT > 0
026600         PERFORM A030-SORT-NAME-TABLE
026700            THRU A039-SORT-NAME-TABLE-EX
026800 END-IF.
026900     EXIT.
027000
027100*---------------------------------------------------------------*
027200* A030-SORT-NAME-TABLE  -  STRAIGHT INSERTION SORT, ASCENDING
027300*                          ON THE UPPER-CASED NAME, SO THE
027400*                          TABLE QUALIFIES FOR SEARCH ALL.
027500*---------------------------------------------------------------*
027600 A030-SORT-NAME-TABLE.
027700     MOVE 2 TO WK-X-TAB-IDX.
027800 A031-OUTER-LOOP.
027900     IF  WK-X-TAB-IDX > WK-N-PRMST-COUNT
028000         GO TO A039-SORT-NAME-TABLE-EX.
028100     SET WK-X-TAB-IDX2 TO WK-X-TAB-IDX.
028200 A033-INNER-LOOP.
028300     IF  WK-X-TAB-IDX2 = 1
028400         GO TO A034-NEXT-OUTER-SLOT.
028500     IF  WK-C-PRNAM-NAME-UC (WK-X-TAB-IDX2 - 1)
028600             NOT > WK-C-PRNAM-NAME-UC (WK-X-TAB-IDX2)
028700         GO TO A034-NEXT-OUTER-SLOT.
028800     PERFORM A035-BUBBLE-ONE-SLOT THRU A035-BUBBLE-ONE-SLOT-EX.
028900     GO TO A033-INNER-LOOP.
029000 A034-NEXT-OUTER-SLOT.
029100     ADD 1 TO WK-X-TAB-IDX.
029200     GO TO A031-OUTER-LOOP.
029300 A039-SORT-NAME-TABLE-EX.
029400     EXIT.
029500
029600 A035-BUBBLE-ONE-SLOT.
029700     MOVE WK-C-PRNAM-ENTRY (WK-X-TAB-IDX2)   TO WK-C-TRIM-AREA.
029800     MOVE WK-C-PRNAM-ENTRY (WK-X-TAB-IDX2 - 1)
029900          TO WK-C-PRNAM-ENTRY (WK-X-TAB-IDX2).
030000     MOVE WK-C-TRIM-AREA  TO WK-C-PRNAM-ENTRY (WK-X-TAB-IDX2-1).
030100     SUBTRACT 1 FROM WK-X-TAB-IDX2.
030200 A035-BUBBLE-ONE-SLOT-EX.
030300     EXIT.
030400
030500*---------------------------------------------------------------*
030600 B000-RESOLVE-RECOGNITION.
030700*---------------------------------------------------------------*
030800     INITIALIZE WK-C-RECG-OUTPUT.
030900     SET WK-C-ENTRY-FOUND TO FALSE.
031000     MOVE ZERO TO WK-N-RESLV-SLOT.
031100
031200     PERFORM C100-NORMALIZE-LABEL
031300        THRU C199-NORMALIZE-LABEL-EX.
031400
031500     IF  WK-N-PRMST-COUNT > 0
031600         PERFORM C200-LOOKUP-BY-NAME
031700            THRU C299-LOOKUP-BY-NAME-EX
031800 END-IF.
031900
032000     IF  NOT WK-C-ENTRY-FOUND
032100           AND WK-N-PRMST-COUNT > 0
032200         PERFORM C300-LOOKUP-BY-CATEGORY
032300            THRU C399-LOOKUP-BY-CATEGORY-EX
032400 END-IF.
032500
032600     IF  NOT WK-C-ENTRY-FOUND
032700         PERFORM C400-BUILD-DEFAULT-PRODUCT
032800            THRU C499-BUILD-DEFAULT-PRODUCT-EX
032900 END-IF.
033000
033100     PERFORM C500-BACKFILL-EXPLANATION
033200        THRU C599-BACKFILL-EXPLANATION-EX.
033300
033400     PERFORM C600-BUILD-RESPONSE
033500        THRU C699-BUILD-RESPONSE-EX.
033600
033700 B099-RESOLVE-RECOGNITION-EX.
033800     EXIT.
033900
034000*---------------------------------------------------------------*
034100* C100-NORMALIZE-LABEL  -  NULL LABEL NORMALIZES TO SPACES;
034200*                          OTHERWISE TRIM LEADING/TRAILING
034300*                          WHITESPACE.  NO CASE-FOLDING HERE -
034400*                          CASE-INSENSITIVITY BELONGS TO THE
034500*                          CATALOG LOOKUP, NOT TO THE LABEL.
034600*---------------------------------------------------------------*
034700 C100-NORMALIZE-LABEL.
034800     MOVE WK-C-RECG-DETECTED-LABEL TO WK-C-TRIM-SOURCE.
034900     PERFORM D100-TRIM-60 THRU D199-TRIM-60-EX.
035000     MOVE WK-C-TRIM-RESULT TO WK-C-LABEL-TRIMMED.
035100
035200     MOVE WK-C-LABEL-TRIMMED TO WK-C-LABEL-UC.
035300     INSPECT WK-C-LABEL-UC
035400             CONVERTING WK-C-LOWER-TABLE TO WK-C-UPPER-TABLE.
035500 C199-NORMALIZE-LABEL-EX.
035600     EXIT.
035700
035800*---------------------------------------------------------------*
035900* C200-LOOKUP-BY-NAME  -  EXACT CASE-INSENSITIVE NAME MATCH,
036000*                         VIA SEARCH ALL ON THE SORTED TABLE.
036100*---------------------------------------------------------------*
036200 C200-LOOKUP-BY-NAME.
036300     IF  WK-C-LABEL-UC = SPACES
036400         GO TO C299-LOOKUP-BY-NAME-EX.
036500
036600     SET WK-X-PRNAM-IDX TO 1.
036700     SEARCH ALL WK-C-PRNAM-ENTRY
036800         WHEN WK-C-PRNAM-NAME-UC (WK-X-PRNAM-IDX) = WK-C-LABEL-UC
036900             SET WK-X-PRMST-IDX
037000                 TO WK-N-PRNAM-TAB-SLOT (WK-X-PRNAM-IDX)
037100             PERFORM C250-COPY-ENTRY-TO-RESOLVED
037200                THRU C259-COPY-ENTRY-TO-RESOLVED-EX
037300             SET WK-C-ENTRY-FOUND TO TRUE
037400 END-SEARCH.
037500 C299-LOOKUP-BY-NAME-EX.
037600     EXIT.
037700
037800*---------------------------------------------------------------*
037900* C300-LOOKUP-BY-CATEGORY  -  CASE-INSENSITIVE CATEGORY MATCH,
038000*                             FIRST HIT IN ORIGINAL FILE ORDER.
038100*---------------------------------------------------------------*
038200 C300-LOOKUP-BY-CATEGORY.
038300     IF  WK-C-LABEL-UC = SPACES
038400         GO TO C399-LOOKUP-BY-CATEGORY-EX.
038500
038600     SET WK-X-PRMST-IDX TO 1.
038700     SEARCH WK-C-PRMST-ENTRY
038800         AT END
038900             CONTINUE
039000         WHEN WK-C-PRMST-CATEGORY-UC (WK-X-PRMST-IDX)
039100                  = WK-C-LABEL-UC
039200             PERFORM C250-COPY-ENTRY-TO-RESOLVED
039300                THRU C259-COPY-ENTRY-TO-RESOLVED-EX
039400             SET WK-C-ENTRY-FOUND TO TRUE
039500 END-SEARCH.
039600 C399-LOOKUP-BY-CATEGORY-EX.
039700     EXIT.
039800
039900 C250-COPY-ENTRY-TO-RESOLVED.
040000     MOVE WK-C-PRMST-NAME (WK-X-PRMST-IDX)
040100                              TO WK-C-RESLV-NAME.
040200     MOVE WK-C-PRMST-CATEGORY (WK-X-PRMST-IDX)
040300                              TO WK-C-RESLV-CATEGORY.
040400     MOVE WK-N-PRMST-ECO-SCORE (WK-X-PRMST-IDX)
040500                              TO WK-N-RESLV-ECO-SCORE.
040600     MOVE WK-N-PRMST-CO2-GRAM (WK-X-PRMST-IDX)
040700                              TO WK-N-RESLV-CO2-GRAM.
040800     MOVE WK-C-PRMST-RECYCLABILITY (WK-X-PRMST-IDX)
040900                              TO WK-C-RESLV-RECYCLABILITY.
041000     MOVE WK-C-PRMST-ALT-RECOMMEND (WK-X-PRMST-IDX)
041100                              TO WK-C-RESLV-ALT-RECOMMEND.
041200     MOVE WK-C-PRMST-EXPLANATION (WK-X-PRMST-IDX)
041300                              TO WK-C-RESLV-EXPLANATION.
041400     MOVE WK-N-PRMST-RELKEY-SV (WK-X-PRMST-IDX)
041500                              TO WK-N-RESLV-SLOT.
041600 C259-COPY-ENTRY-TO-RESOLVED-EX.
041700     EXIT.
041800
041900*---------------------------------------------------------------*
042000* C400-BUILD-DEFAULT-PRODUCT  -  FIXED LITERALS, NOT THE
042100*                     UNUSED WEIGHTED-SCORING CONFIGURATION.
042200*---------------------------------------------------------------*
042300 C400-BUILD-DEFAULT-PRODUCT.
042400     IF  WK-C-LABEL-TRIMMED = SPACES
042500         MOVE "Unknown Product"     TO WK-C-RESLV-NAME
042600     ELSE
042700         MOVE WK-C-LABEL-TRIMMED    TO WK-C-RESLV-NAME
042800 END-IF.
042900     MOVE "unknown"                 TO WK-C-RESLV-CATEGORY.
043000     MOVE 50                        TO WK-N-RESLV-ECO-SCORE.
043100     MOVE 100.00                    TO WK-N-RESLV-CO2-GRAM.
043200     MOVE "Unknown"                 TO WK-C-RESLV-RECYCLABILITY.
043300     MOVE "Consider a reusable alternative"
043400                                     TO WK-C-RESLV-ALT-RECOMMEND.
043500     MOVE SPACES                    TO WK-C-RESLV-EXPLANATION.
043600     MOVE ZERO                      TO WK-N-RESLV-SLOT.
043700 C499-BUILD-DEFAULT-PRODUCT-EX.
043800     EXIT.
043900
044000*---------------------------------------------------------------*
044100* C500-BACKFILL-EXPLANATION  -  THE NARRATIVE WRITE-UP FOR A
044200*                     CATALOG ROW IS MAINTAINED BY THE
044300*                     CATALOG STEWARDSHIP DESK, NOT BY THIS
044400*                     BATCH - WE HAVE NO FEED FROM THEM INTO
044500*                     THIS JOB, ONLY WHAT IS ALREADY SITTING
044600*                     ON ECOPRMST.  IF THE DESK HAS NOT YET
044700*                     KEYED AN EXPLANATION FOR THIS ITEM THE
044800*                     FIELD STAYS BLANK HERE - THIS STEP IS A
044900*                     HOLDING POINT FOR THAT ENRICHMENT, NOT
045000*                     A GENERATOR OF IT, AND TOUCHES NOTHING.
045100*---------------------------------------------------------------*
045200 C500-BACKFILL-EXPLANATION.
045300     CONTINUE.
045400 C599-BACKFILL-EXPLANATION-EX.
045500     EXIT.
045600
045700*---------------------------------------------------------------*
045800* C600-BUILD-RESPONSE
045900*---------------------------------------------------------------*
046000 C600-BUILD-RESPONSE.
046100     MOVE WK-C-RESLV-NAME            TO WK-C-RECG-NAME.
046200     MOVE WK-C-RESLV-CATEGORY        TO WK-C-RECG-CATEGORY.
046300     MOVE WK-N-RESLV-ECO-SCORE       TO WK-N-RECG-ECO-SCORE.
046400     MOVE WK-N-RESLV-CO2-GRAM        TO WK-N-RECG-CO2-GRAM.
046500     MOVE WK-C-RESLV-RECYCLABILITY   TO WK-C-RECG-RECYCLABILITY.
046600     MOVE WK-C-RESLV-ALT-RECOMMEND   TO WK-C-RECG-ALT-RECOMMEND.
046700     IF  WK-C-RESLV-EXPLANATION = SPACES
046800         MOVE SPACES                 TO WK-C-RECG-EXPLANATION
046900     ELSE
047000         MOVE WK-C-RESLV-EXPLANATION TO WK-C-RECG-EXPLANATION
047100 END-IF.
047200     MOVE WK-N-RECG-CONFIDENCE-IN    TO WK-N-RECG-CONFIDENCE-OUT.
047300 C699-BUILD-RESPONSE-EX.
047400     EXIT.
047500
047600*---------------------------------------------------------------*
047700* D100-TRIM-60  -  GENERIC 60-BYTE TRIM, SHARED BY C100.
047800*---------------------------------------------------------------*
047900 D100-TRIM-60.
048000     MOVE SPACES TO WK-C-TRIM-RESULT.
048100     MOVE ZERO   TO WK-N-TRIM-FIRST WK-N-TRIM-LAST.
048200     MOVE 1      TO WK-N-TRIM-I.
048300 D110-SCAN-FOR-FIRST.
048400     IF  WK-N-TRIM-I > 60
048500         GO TO D199-TRIM-60-EX.
048600     IF  WK-C-TRIM-SOURCE (WK-N-TRIM-I:1) NOT = SPACE
048700         GO TO D120-FOUND-FIRST.
048800     ADD 1 TO WK-N-TRIM-I.
048900     GO TO D110-SCAN-FOR-FIRST.
049000 D120-FOUND-FIRST.
049100     MOVE WK-N-TRIM-I TO WK-N-TRIM-FIRST.
049200     MOVE 60 TO WK-N-TRIM-I.
049300 D130-SCAN-FOR-LAST.
049400     IF  WK-N-TRIM-I < 1
049500         GO TO D199-TRIM-60-EX.
049600     IF  WK-C-TRIM-SOURCE (WK-N-TRIM-I:1) NOT = SPACE
049700         GO TO D140-FOUND-LAST.
049800     SUBTRACT 1 FROM WK-N-TRIM-I.
049900     GO TO D130-SCAN-FOR-LAST.
050000 D140-FOUND-LAST.
050100     MOVE WK-N-TRIM-I TO WK-N-TRIM-LAST.
050200     MOVE WK-C-TRIM-SOURCE (WK-N-TRIM-FIRST:
050300             WK-N-TRIM-LAST - WK-N-TRIM-FIRST + 1)
050400             TO WK-C-TRIM-RESULT.
050500 D199-TRIM-60-EX.
050600     EXIT.
050700
050800*---------------------------------------------------------------*
050900* D900-TRACE-DIAGNOSTIC  -  OPTIONAL ENTRY TRACE.  BUILDS THE
051000*                 LAST RELATIVE KEY USED AND THE CALLER'S
051100*                 DETECTED LABEL INTO A SPLIT 80-COLUMN DUMP
051200*                 LINE FOR THE 5250 CONSOLE - WRITTEN ONLY WHEN
051300*                 WK-C-PRSVC-TRACE-SW HAS BEEN SET ON FROM THE
051400*                 DEBUGGER.  THE TALLY AND ALPHA-COUNT FIELDS
051500*                 ARE MAINTAINED ON EVERY CALL REGARDLESS OF THE
051600*                 SWITCH SETTING SO A DEBUGGER ATTACH MID-RUN
051700*                 STILL SEES AN ACCURATE CALL COUNT.
051800*---------------------------------------------------------------*
051900 D900-TRACE-DIAGNOSTIC.
052000     ADD 1 TO WK-N-PRSVC-TRACE-CTR.
052100     MOVE ZERO TO WK-N-PRSVC-ALPHA-CTR.
052200     MOVE WK-N-PRMST-RELKEY TO WK-N-PRSVC-RELKEY-DISP.
052300     MOVE WK-C-RECG-DETECTED-LABEL TO WK-C-PRSVC-LABEL-ECHO.
052400     MOVE 1 TO WK-X-TAB-IDX.
052500 D910-COUNT-ALPHA-LOOP.
052600     IF  WK-X-TAB-IDX > 60
052700        GO TO D920-BUILD-DUMP-LINE.
052800     IF  WK-C-PRSVC-LABEL-CHAR (WK-X-TAB-IDX) IS ALPHABETIC
052900        ADD 1 TO WK-N-PRSVC-ALPHA-CTR.
053000     ADD 1 TO WK-X-TAB-IDX.
053100     GO TO D910-COUNT-ALPHA-LOOP.
053200 D920-BUILD-DUMP-LINE.
053300     MOVE SPACES TO WK-C-PRSVC-DUMP-LINE.
053400     MOVE "ECOPRSVC TRACE RELKEY=" TO WK-C-PRSVC-DUMP-LEFT.
053500     MOVE WK-C-PRSVC-RELKEY-CHARS
053600            TO WK-C-PRSVC-DUMP-LEFT (23:5).
053700     MOVE WK-C-PRSVC-LABEL-ECHO TO WK-C-PRSVC-DUMP-RIGHT.
053800    IF  WK-C-PRSVC-TRACE-ON
053900        DISPLAY WK-C-PRSVC-DUMP-LEFT
054000        DISPLAY WK-C-PRSVC-DUMP-RIGHT
054100 END-IF.
054200 D999-TRACE-DIAGNOSTIC-EX.
054300     EXIT.
054400
054500*---------------------------------------------------------------*
054600 Z000-END-PROGRAM-ROUTINE.
054700*---------------------------------------------------------------*
054800     CLOSE ECOPRMST.
054900     IF  NOT WK-C-SUCCESSFUL
055000         DISPLAY "ECOPRSVC - CLOSE FILE ERROR - ECOPRMST"
055100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055200 END-IF.
055300 Z999-END-PROGRAM-ROUTINE-EX.
055400     EXIT.
055500
055600******************************************************************
055700************** END OF PROGRAM SOURCE -  ECOPRSVC ***************
055800******************************************************************
