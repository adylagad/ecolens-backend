000100*-----------------------------------------------------------*
000200* ECOWMS.CPYBK
000300* COMMON WORKING STORAGE FOR THE ECOLENS RECOGNITION SUITE
000400* I-O STATUS TESTING, DATE/TIME STAMPING AND SWITCHES SHARED
000500* ACROSS ECOPRSVC / ECOHSVC / ECOTSVC / ECODRV.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* ECL001 - RAJANB  - 14/03/1991 - ECOLNS-101
001000*                   - INITIAL VERSION - LIFTED OFF THE
001100*                     COMMON WORK AREA PATTERN SHARED BY
001200*                     THE TRANSFER-VALIDATION ROUTINES.
001300* ECL004 - VENLTA  - 02/09/1992 - ECOLNS-119
001400*                   - ADDED THE "FILE NOT PRESENT" 88-LEVEL
001500*                     FOR THE RELATIVE CATALOG FILE - STATUS
001600*                     35/41 ON FIRST-TIME OPEN.
001700* ECL009 - TMPKVR  - 14/06/1993 - ECOLNS-133
001800*                   - ADDED THE UPPER/LOWER CASE TABLES FOR
001900*                     INSPECT CONVERTING - REPLACES THE OLD
002000*                     CALL TO THE CASE-FOLD SUBROUTINE.
002100* ECL015 - DSOUZA  - 21/11/1995 - ECOLNS-150
002200*                   - WIDENED WK-C-NOW-STAMP TO 26 BYTES TO
002300*                     CARRY THE FULL DATE-TIME STAMP FORMAT
002400*                     NEEDED BY THE SCAN LEDGER AND TRAINING
002500*                     SAMPLE FILES.
002600* ECL022 - NKHANNA - 03/12/1998 - ECOLNS-198
002700*                   - Y2K READINESS REVIEW - WK-N-NOW-YYYY IS
002800*                     ALREADY 4 DIGITS, CONFIRMED NO CALLER
002900*                     TRUNCATES THE CENTURY.  NO DATA CHANGE.
003000* ECL028 - RAJANB  - 09/07/2001 - ECOLNS-210
003100*                   - COMMENT CLEANUP ONLY, NO LOGIC CHANGE.
003200*-----------------------------------------------------------*
003300 01  WK-C-FILE-STATUS           PIC X(02) VALUE "00".
003400     88  WK-C-SUCCESSFUL                   VALUE "00".
003500     88  WK-C-END-OF-FILE                  VALUE "10".
003600     88  WK-C-NOT-FOUND                     VALUE "23".
003700     88  WK-C-FILE-NOT-PRESENT              VALUE "35" "41".
003800
003900 01  WK-C-NOW-AREA.
004000     05  WK-C-NOW-DATE           PIC X(08).
004100     05  WK-C-NOW-DATE-YMD REDEFINES WK-C-NOW-DATE.
004200         10  WK-N-NOW-YYYY        PIC 9(04).
004300         10  WK-N-NOW-MM          PIC 9(02).
004400         10  WK-N-NOW-DD          PIC 9(02).
004500     05  WK-C-NOW-TIME           PIC X(08).
004600     05  WK-C-NOW-TIME-HMS REDEFINES WK-C-NOW-TIME.
004700         10  WK-N-NOW-HH          PIC 9(02).
004800         10  WK-N-NOW-MN          PIC 9(02).
004900         10  WK-N-NOW-SS          PIC 9(02).
005000         10  FILLER               PIC X(02).
005100     05  WK-C-NOW-STAMP          PIC X(26).
005200
005300 01  WK-C-UPPER-TABLE           PIC X(26) VALUE
005400     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005500 01  WK-C-LOWER-TABLE           PIC X(26) VALUE
005600     "abcdefghijklmnopqrstuvwxyz".
