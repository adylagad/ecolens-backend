000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      ECODRV IS INITIAL.
000500 AUTHOR.          PRIYA MURTHY.
000600 INSTALLATION.    ECOLENS PLATFORM ENGINEERING.
000700 DATE-WRITTEN.    11 JAN 1994.
000800 DATE-COMPILED.
000900 SECURITY.        ECOLENS INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  HOUSEKEEPING/SELF-TEST DRIVER FOR THE THREE
001200*               ECOLENS RECOGNITION-AND-TRAINING SUBPROGRAMS.
001300*               SEEDS THE CATALOG AND TAXONOMY REFERENCE
001400*               FILES WITH SAMPLE ROWS, THEN CALLS EACH
001500*               SUBPROGRAM WITH A SET OF REPRESENTATIVE
001600*               TRANSACTIONS AND DISPLAYS THE RESULTING
001700*               ROLLUPS.  NOT PART OF THE ONLINE PATH - RUN
001800*               BY OPERATIONS AFTER A COLD FILE BUILD OR A
001900*               NEW RELEASE TO PROVE THE THREE SUBPROGRAMS
002000*               STILL AGREE WITH EACH OTHER.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* ECL401 - PRIYAM  - 11/01/1994 - ECOLNS-144
002600*                   - INITIAL VERSION - REPLACED THE MANUAL
002700*                     "RUN THREE CALLS FROM THE DEBUGGER"
002800*                     CHECKOUT PROCEDURE WITH A REPEATABLE
002900*                     SEED-AND-EXERCISE DRIVER.
003000* ECL407 - RAJANB  - 30/11/1994 - ECOLNS-148
003100*                   - ADDED A SAMPLE TRANSACTION THAT EXERCISES
003200*                     THE FUZZY TAXONOMY MATCH - CATCHES THE
003300*                     CLASS OF BUG THE EXACT-TERM CASES MISS.
003400* ECL413 - VENLTA  - 21/11/1995 - ECOLNS-155
003500*                   - ADDED AN IMAGE-PAYLOAD SAMPLE ROW SO THE
003600*                     DATA-URL STRIPPING GETS COVERED TOO.
003700* ECL420 - NKHANNA - 03/12/1998 - ECOLNS-198
003800*                   - Y2K READINESS REVIEW - THIS DRIVER HAS NO
003900*                     CENTURY-SENSITIVE DATE ARITHMETIC OF ITS
004000*                     OWN. NO CODE CHANGE REQUIRED.
004100* ECL426 - DSOUZA  - 16/02/2001 - ECOLNS-213
004200*                   - ADDED THE UNCONFIRMED-SAMPLE CASE TO THE
004300*                     TRAINING-STATS CHECKOUT - THE CONFIRMED
004400*                     COUNT WAS NEVER EXERCISED AGAINST A
004500*                     MIXED LEDGER BEFORE THIS CHANGE.
004600* ECL431 - PRIYAM  - 09/07/2003 - ECOLNS-230
004700*                   - COMMENT CLEANUP AND BANNER REFRESH ONLY.
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-AS400.
005500 OBJECT-COMPUTER. IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                   UPSI-0 IS UPSI-SWITCH-0
005800                     ON  STATUS IS U0-ON
005900                     OFF STATUS IS U0-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ECOPRMST ASSIGN TO DATABASE-ECOPRMST
006400            ORGANIZATION      IS RELATIVE
006500            ACCESS MODE       IS SEQUENTIAL
006600            RELATIVE KEY      IS WK-N-DRV-PRMST-RELKEY
006700            FILE STATUS       IS WK-C-FILE-STATUS.
006800
006900     SELECT ECOTAXF ASSIGN TO DATABASE-ECOTAXF
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200 EJECT
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700**************
007800 FD  ECOPRMST
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS ECOPRMST-REC.
008100 01  ECOPRMST-REC.
008200     COPY ECOPROD.
008300
008400 FD  ECOTAXF
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS ECOTAXF-REC.
008700 01  ECOTAXF-REC.
008800     COPY ECOTAXO.
008900
009000 WORKING-STORAGE SECTION.
009100*************************
009200 01  FILLER                          PIC X(24)        VALUE
009300     "** PROGRAM ECODRV **".
009400
009500 01  WK-N-DRV-PRMST-RELKEY            PIC 9(05) COMP-3.
009600 01  WK-X-DRV-SEED-IDX                PIC 9(03) COMP-3.
009700
009800 77  WK-N-DRV-RUN-CTR                PIC 9(05) COMP-3 VALUE ZERO.
009900 77  WK-N-DRV-SEED-ALPHA-CTR         PIC 9(03) COMP-3 VALUE ZERO.
010000
010100*---------------------------------------------------------------*
010200* CONSOLE TRACE AREA - OFF BY DEFAULT (WK-C-DRV-TRACE-SW IS
010300* "N").  SAME PATTERN AS THE SUBPROGRAMS UNDER TEST - SET ON
010400* FROM THE DEBUGGER WHEN A CHECKOUT RUN NEEDS A CLOSER LOOK.
010500*---------------------------------------------------------------*
010600 01  WK-C-DRV-TRACE-SW               PIC X(01) VALUE "N".
010700    88  WK-C-DRV-TRACE-ON                      VALUE "Y".
010800
010900 01  WK-N-DRV-RELKEY-DISP            PIC 9(05).
011000 01  WK-C-DRV-RELKEY-CHARS REDEFINES WK-N-DRV-RELKEY-DISP
011100                                    PIC X(05).
011200
011300 01  WK-C-DRV-DUMP-LINE              PIC X(80).
011400 01  WK-C-DRV-DUMP-SPLIT REDEFINES WK-C-DRV-DUMP-LINE.
011500    05  WK-C-DRV-DUMP-LEFT          PIC X(40).
011600    05  WK-C-DRV-DUMP-RIGHT         PIC X(40).
011700
011800 01  WK-C-DRV-SEED-NAME-ECHO         PIC X(60).
011900 01  WK-C-DRV-SEED-NAME-CHARS REDEFINES WK-C-DRV-SEED-NAME-ECHO.
012000    05  WK-C-DRV-SEED-NAME-CHAR OCCURS 60 TIMES
012100                                    PIC X(01).
012200
012300* ------------------ PROGRAM WORKING STORAGE -------------------*
012400 01    WK-C-COMMON.
012500     COPY ECOWMS.
012600
012700*---------------------------------------------------------------*
012800* CALL AREAS FOR THE THREE SUBPROGRAMS UNDER TEST.
012900*---------------------------------------------------------------*
013000 01  WK-C-RECG-CALL-AREA.
013100     COPY ECORECG.
013200
013300 01  WK-C-HIST-CALL-AREA.
013400     COPY ECOHIST.
013500
013600 01  WK-C-TRSM-CALL-AREA.
013700     COPY ECOTRSM.
013800
013900 EJECT
014000***************
014100 PROCEDURE DIVISION.
014200***************
014300 MAIN-MODULE.
014400     SET UPSI-SWITCH-0 TO OFF.
014500     PERFORM A005-TRACE-DIAGNOSTIC
014600        THRU A009-TRACE-DIAGNOSTIC-EX.
014700     PERFORM A000-SEED-REFERENCE-FILES
014800        THRU A099-SEED-REFERENCE-FILES-EX.
014900     PERFORM B000-EXERCISE-ECOPRSVC
015000        THRU B099-EXERCISE-ECOPRSVC-EX.
015100     PERFORM B100-EXERCISE-ECOHSVC
015200        THRU B199-EXERCISE-ECOHSVC-EX.
015300     PERFORM B200-EXERCISE-ECOTSVC
015400        THRU B299-EXERCISE-ECOTSVC-EX.
015500     DISPLAY "ECODRV - CHECKOUT RUN COMPLETE".
015600     GOBACK.
015700
015800*---------------------------------------------------------------*
015900* A000-SEED-REFERENCE-FILES  -  BUILD A SMALL SAMPLE CATALOG
016000*                 AND TAXONOMY RESOURCE SO THE THREE
016100*                 SUBPROGRAMS HAVE SOMETHING REAL TO RESOLVE
016200*                 AND CLASSIFY AGAINST.
016300*---------------------------------------------------------------*
016400* A005-TRACE-DIAGNOSTIC  -  OPTIONAL ENTRY TRACE FOR THE
016500*                 CHECKOUT RUN - OFF UNLESS WK-C-DRV-TRACE-SW IS
016600*                 SET ON FROM THE DEBUGGER.  ECHOES THE LAST
016700*                 CATALOG RELATIVE KEY ASSIGNED AND THE FIRST
016800*                 SEEDED PRODUCT NAME TO A SPLIT 80-COLUMN DUMP
016900*                 LINE, AND TALLIES THE ALPHABETIC CHARACTERS IN
017000*                 THAT NAME AS A CHEAP SANITY CHECK ON THE SEED
017100*                 DATA BEFORE THE THREE SUBPROGRAMS ARE CALLED.
017200*---------------------------------------------------------------*
017300 A005-TRACE-DIAGNOSTIC.
017400    ADD 1 TO WK-N-DRV-RUN-CTR.
017500    MOVE ZERO TO WK-N-DRV-SEED-ALPHA-CTR.
017600    MOVE WK-N-DRV-PRMST-RELKEY TO WK-N-DRV-RELKEY-DISP.
017700    MOVE ECOPROD-NAME TO WK-C-DRV-SEED-NAME-ECHO.
017800    MOVE 1 TO WK-X-DRV-SEED-IDX.
017900 A006-COUNT-ALPHA-LOOP.
018000    IF  WK-X-DRV-SEED-IDX > 60
018100        GO TO A007-BUILD-DUMP-LINE.
018200    IF  WK-C-DRV-SEED-NAME-CHAR (WK-X-DRV-SEED-IDX) IS ALPHABETIC
018300        ADD 1 TO WK-N-DRV-SEED-ALPHA-CTR.
018400    ADD 1 TO WK-X-DRV-SEED-IDX.
018500    GO TO A006-COUNT-ALPHA-LOOP.
018600 A007-BUILD-DUMP-LINE.
018700    MOVE SPACES TO WK-C-DRV-DUMP-LINE.
018800    MOVE "ECODRV TRACE RELKEY=" TO WK-C-DRV-DUMP-LEFT.
018900    MOVE WK-C-DRV-RELKEY-CHARS
019000            TO WK-C-DRV-DUMP-LEFT (21:5).
019100    MOVE WK-C-DRV-SEED-NAME-ECHO TO WK-C-DRV-DUMP-RIGHT.
019200    IF  WK-C-DRV-TRACE-ON
019300        DISPLAY WK-C-DRV-DUMP-LEFT
019400        DISPLAY WK-C-DRV-DUMP-RIGHT
019500 END-IF.
019600 A009-TRACE-DIAGNOSTIC-EX.
019700    EXIT.
019800
019900*---------------------------------------------------------------*
020000 A000-SEED-REFERENCE-FILES.
020100     PERFORM A010-SEED-CATALOG THRU A019-SEED-CATALOG-EX.
020200     PERFORM A020-SEED-TAXONOMY THRU A029-SEED-TAXONOMY-EX.
020300 A099-SEED-REFERENCE-FILES-EX.
020400     EXIT.
020500
020600 A010-SEED-CATALOG.
020700     OPEN OUTPUT ECOPRMST.
020800     MOVE ZERO TO WK-X-DRV-SEED-IDX.
020900
021000     MOVE 1                        TO ECOPROD-PRODUCT-ID.
021100     MOVE "ALUMINUM CAN"           TO ECOPROD-NAME.
021200     MOVE "BEVERAGE CONTAINER"     TO ECOPROD-CATEGORY.
021300     MOVE 82                       TO ECOPROD-ECO-SCORE.
021400     MOVE 12.40                    TO ECOPROD-CO2-GRAM.
021500     MOVE "WIDELY RECYCLABLE"      TO ECOPROD-RECYCLABILITY.
021600     MOVE "REUSABLE BOTTLE"        TO ECOPROD-ALT-RECOMMEND.
021700     MOVE SPACES                   TO ECOPROD-EXPLANATION.
021800     WRITE ECOPRMST-REC.
021900
022000     MOVE 2                       TO ECOPROD-PRODUCT-ID.
022100     MOVE "PLASTIC GROCERY BAG"    TO ECOPROD-NAME.
022200     MOVE "PACKAGING"              TO ECOPROD-CATEGORY.
022300     MOVE 21                       TO ECOPROD-ECO-SCORE.
022400     MOVE 5.90                     TO ECOPROD-CO2-GRAM.
022500     MOVE "RARELY RECYCLED"        TO ECOPROD-RECYCLABILITY.
022600     MOVE "REUSABLE TOTE BAG"      TO ECOPROD-ALT-RECOMMEND.
022700     MOVE SPACES                   TO ECOPROD-EXPLANATION.
022800     WRITE ECOPRMST-REC.
022900
023000     MOVE 3                        TO ECOPROD-PRODUCT-ID.
023100     MOVE "CARDBOARD SHIPPING BOX" TO ECOPROD-NAME.
023200     MOVE "PACKAGING"              TO ECOPROD-CATEGORY.
023300     MOVE 74                       TO ECOPROD-ECO-SCORE.
023400     MOVE 9.10                     TO ECOPROD-CO2-GRAM.
023500     MOVE "WIDELY RECYCLABLE"      TO ECOPROD-RECYCLABILITY.
023600     MOVE SPACES                   TO ECOPROD-ALT-RECOMMEND.
023700     MOVE SPACES                   TO ECOPROD-EXPLANATION.
023800     WRITE ECOPRMST-REC.
023900
024000     CLOSE ECOPRMST.
024100 A019-SEED-CATALOG-EX.
024200     EXIT.
024300
024400 A020-SEED-TAXONOMY.
024500     OPEN OUTPUT ECOTAXF.
024600
024700     MOVE "2003.07"            TO ECOTAXO-VERSION.
024800     MOVE "metal_can"          TO ECOTAXO-LEAF-ID.
024900     MOVE "Metal Can"          TO ECOTAXO-LEAF-LABEL.
025000     MOVE "recyclables"        TO ECOTAXO-PARENT-ID.
025100     MOVE "Recyclables"        TO ECOTAXO-PARENT-LABEL.
025200     MOVE "aluminum can"       TO ECOTAXO-TERM.
025300     WRITE ECOTAXF-REC.
025400     MOVE "metal can"          TO ECOTAXO-TERM.
025500     WRITE ECOTAXF-REC.
025600     MOVE "tin can"            TO ECOTAXO-TERM.
025700     WRITE ECOTAXF-REC.
025800
025900     MOVE "plastic_bag"        TO ECOTAXO-LEAF-ID.
026000     MOVE "Plastic Bag"        TO ECOTAXO-LEAF-LABEL.
026100     MOVE "soft_plastics"      TO ECOTAXO-PARENT-ID.
026200     MOVE "Soft Plastics"      TO ECOTAXO-PARENT-LABEL.
026300     MOVE "plastic bag"        TO ECOTAXO-TERM.
026400     WRITE ECOTAXF-REC.
026500     MOVE "grocery bag"        TO ECOTAXO-TERM.
026600     WRITE ECOTAXF-REC.
026700
026800     MOVE "cardboard_box"      TO ECOTAXO-LEAF-ID.
026900     MOVE "Cardboard Box"      TO ECOTAXO-LEAF-LABEL.
027000     MOVE "paper_fiber"        TO ECOTAXO-PARENT-ID.
027100     MOVE "Paper And Fiber"    TO ECOTAXO-PARENT-LABEL.
027200     MOVE "cardboard box"      TO ECOTAXO-TERM.
027300     WRITE ECOTAXF-REC.
027400     MOVE "shipping box"       TO ECOTAXO-TERM.
027500     WRITE ECOTAXF-REC.
027600
027700     CLOSE ECOTAXF.
027800 A029-SEED-TAXONOMY-EX.
027900     EXIT.
028000
028100*---------------------------------------------------------------*
028200* B000-EXERCISE-ECOPRSVC  -  ONE CALL PER LOOKUP PRECEDENCE
028300*                 CASE: EXACT NAME, CATEGORY FALLBACK, AND
028400*                 SYNTHESIZED DEFAULT.
028500*---------------------------------------------------------------*
028600 B000-EXERCISE-ECOPRSVC.
028700     MOVE "Aluminum Can"   TO WK-C-RECG-DETECTED-LABEL.
028800     MOVE 0.9100           TO WK-N-RECG-CONFIDENCE-IN.
028900     CALL "ECOPRSVC" USING WK-C-RECG-RECORD.
029000     DISPLAY "RECG NAME=" WK-C-RECG-NAME
029100             " CATEGORY=" WK-C-RECG-CATEGORY
029200             " SCORE=" WK-N-RECG-ECO-SCORE.
029300
029400     MOVE "Packaging"      TO WK-C-RECG-DETECTED-LABEL.
029500     MOVE 0.6500           TO WK-N-RECG-CONFIDENCE-IN.
029600     CALL "ECOPRSVC" USING WK-C-RECG-RECORD.
029700     DISPLAY "RECG NAME=" WK-C-RECG-NAME
029800             " CATEGORY=" WK-C-RECG-CATEGORY
029900             " SCORE=" WK-N-RECG-ECO-SCORE.
030000
030100     MOVE "Unlabeled Packaging Scrap" TO WK-C-RECG-DETECTED-LABEL.
030200     MOVE 0.4000           TO WK-N-RECG-CONFIDENCE-IN.
030300     CALL "ECOPRSVC" USING WK-C-RECG-RECORD.
030400     DISPLAY "RECG NAME=" WK-C-RECG-NAME
030500             " CATEGORY=" WK-C-RECG-CATEGORY
030600             " SCORE=" WK-N-RECG-ECO-SCORE.
030700 B099-EXERCISE-ECOPRSVC-EX.
030800     EXIT.
030900
031000*---------------------------------------------------------------*
031100* B100-EXERCISE-ECOHSVC  -  SAVE TWO SCAN ENTRIES THEN LIST
031200*                 AND STAT THE LEDGER.
031300*---------------------------------------------------------------*
031400 B100-EXERCISE-ECOHSVC.
031500     MOVE 1 TO WK-N-HIST-OPTION.
031600     MOVE "Aluminum Can"    TO WK-C-HIST-I-ITEM-NAME.
031700     MOVE "Beverage Container" TO WK-C-HIST-I-CATEGORY.
031800     MOVE "Y" TO WK-C-HIST-I-SCORE-IND.
031900     MOVE 82  TO WK-N-HIST-I-ECO-SCORE.
032000     MOVE "Y" TO WK-C-HIST-I-CONF-IND.
032100     MOVE 0.9100 TO WK-N-HIST-I-CONFIDENCE.
032200     CALL "ECOHSVC" USING WK-C-HIST-RECORD.
032300
032400     MOVE 1 TO WK-N-HIST-OPTION.
032500     MOVE "Plastic Grocery Bag" TO WK-C-HIST-I-ITEM-NAME.
032600     MOVE "Packaging"       TO WK-C-HIST-I-CATEGORY.
032700     MOVE "Y" TO WK-C-HIST-I-SCORE-IND.
032800     MOVE 21  TO WK-N-HIST-I-ECO-SCORE.
032900     MOVE "Y" TO WK-C-HIST-I-CONF-IND.
033000     MOVE 0.6600 TO WK-N-HIST-I-CONFIDENCE.
033100     CALL "ECOHSVC" USING WK-C-HIST-RECORD.
033200
033300     MOVE 2 TO WK-N-HIST-OPTION.
033400     MOVE "N" TO WK-C-HIST-I-HIGH-ONLY.
033500     CALL "ECOHSVC" USING WK-C-HIST-RECORD.
033600     DISPLAY "HIST LIST COUNT=" WK-N-HIST-O-COUNT.
033700
033800     MOVE 3 TO WK-N-HIST-OPTION.
033900     CALL "ECOHSVC" USING WK-C-HIST-RECORD.
034000     DISPLAY "HIST STATS AVG-IND=" WK-C-HIST-O-AVG-IND
034100             " AVG=" WK-N-HIST-O-AVG-SCORE
034200             " HIGH=" WK-N-HIST-O-HIGH-CNT
034300             " GREEN=" WK-N-HIST-O-GREEN-CNT.
034400 B199-EXERCISE-ECOHSVC-EX.
034500     EXIT.
034600
034700*---------------------------------------------------------------*
034800* B200-EXERCISE-ECOTSVC  -  ONE CALL PER CLASSIFICATION STEP
034900*                 (LEAF-ID, EXACT TERM, FUZZY TERM, IMAGE
035000*                 PAYLOAD, FALLBACK), THEN LIST/EXPORT/STATS.
035100*---------------------------------------------------------------*
035200 B200-EXERCISE-ECOTSVC.
035300     MOVE 1 TO WK-N-TRSM-OPTION.
035400     MOVE "qa-harness"         TO WK-C-TRSM-I-USER-ID.
035500     MOVE SPACES               TO WK-C-TRSM-I-PRED-LABEL.
035600     MOVE "N"                  TO WK-C-TRSM-I-PRED-CONF-IND.
035700     MOVE "Metal Can"          TO WK-C-TRSM-I-FINAL-LABEL.
035800     MOVE "metal_can"          TO WK-C-TRSM-I-LEAF-ID.
035900     MOVE "vision-edge"        TO WK-C-TRSM-I-SOURCE-ENGINE.
036000     MOVE "ios-17.4"           TO WK-C-TRSM-I-SOURCE-RUNT.
036100     MOVE "iphone"             TO WK-C-TRSM-I-DEVICE-PLAT.
036200     MOVE "4.2.0"              TO WK-C-TRSM-I-APP-VERSION.
036300     MOVE "Y"                  TO WK-C-TRSM-I-CONFIRMED-IND.
036400     MOVE "N"                  TO WK-C-TRSM-I-IMAGE-IND.
036500     MOVE ZERO                 TO WK-N-TRSM-I-IMAGE-LEN.
036600     CALL "ECOTSVC" USING WK-C-TRSM-RECORD.
036700     DISPLAY "TRSM SAVE LEAF=" WK-C-TRSMO-TAX-LEAF
036800             " PARENT=" WK-C-TRSMO-TAX-PARENT.
036900
037000     MOVE 1 TO WK-N-TRSM-OPTION.
037100     MOVE SPACES               TO WK-C-TRSM-I-USER-ID.
037200     MOVE "plastic bag"        TO WK-C-TRSM-I-PRED-LABEL.
037300     MOVE "Y"                  TO WK-C-TRSM-I-PRED-CONF-IND.
037400     MOVE 0.7700               TO WK-N-TRSM-I-PRED-CONF.
037500     MOVE SPACES               TO WK-C-TRSM-I-FINAL-LABEL.
037600     MOVE SPACES               TO WK-C-TRSM-I-LEAF-ID.
037700     MOVE "vision-edge"        TO WK-C-TRSM-I-SOURCE-ENGINE.
037800     MOVE "android-14"         TO WK-C-TRSM-I-SOURCE-RUNT.
037900     MOVE "pixel"              TO WK-C-TRSM-I-DEVICE-PLAT.
038000     MOVE "4.2.0"              TO WK-C-TRSM-I-APP-VERSION.
038100     MOVE "N"                  TO WK-C-TRSM-I-CONFIRMED-IND.
038200     MOVE "N"                  TO WK-C-TRSM-I-IMAGE-IND.
038300     MOVE ZERO                 TO WK-N-TRSM-I-IMAGE-LEN.
038400     CALL "ECOTSVC" USING WK-C-TRSM-RECORD.
038500     DISPLAY "TRSM SAVE LEAF=" WK-C-TRSMO-TAX-LEAF
038600             " PARENT=" WK-C-TRSMO-TAX-PARENT.
038700
038800     MOVE 1 TO WK-N-TRSM-OPTION.
038900     MOVE "qa-harness"         TO WK-C-TRSM-I-USER-ID.
039000     MOVE SPACES               TO WK-C-TRSM-I-PRED-LABEL.
039100     MOVE "N"                  TO WK-C-TRSM-I-PRED-CONF-IND.
039200     MOVE "A Dented Soda Can Found Near The Shipping Box"
039300                                TO WK-C-TRSM-I-FINAL-LABEL.
039400     MOVE SPACES               TO WK-C-TRSM-I-LEAF-ID.
039500     MOVE "vision-edge"        TO WK-C-TRSM-I-SOURCE-ENGINE.
039600     MOVE "ios-17.4"           TO WK-C-TRSM-I-SOURCE-RUNT.
039700     MOVE "iphone"             TO WK-C-TRSM-I-DEVICE-PLAT.
039800     MOVE "4.2.0"              TO WK-C-TRSM-I-APP-VERSION.
039900     MOVE "Y"                  TO WK-C-TRSM-I-CONFIRMED-IND.
040000     MOVE "Y"                  TO WK-C-TRSM-I-IMAGE-IND.
040100     MOVE 45                   TO WK-N-TRSM-I-IMAGE-LEN.
040200     MOVE "data:image/png;base64,QUJDRA=="
040300                                TO WK-C-TRSM-I-IMAGE-PAYLD.
040400     CALL "ECOTSVC" USING WK-C-TRSM-RECORD.
040500     DISPLAY "TRSM SAVE LEAF=" WK-C-TRSMO-TAX-LEAF
040600             " SHA=" WK-C-TRSMO-IMAGE-SHA256.
040700
040800     MOVE 1 TO WK-N-TRSM-OPTION.
040900     MOVE "qa-harness"         TO WK-C-TRSM-I-USER-ID.
041000     MOVE SPACES               TO WK-C-TRSM-I-PRED-LABEL.
041100     MOVE "N"                  TO WK-C-TRSM-I-PRED-CONF-IND.
041200     MOVE "Mystery Object"     TO WK-C-TRSM-I-FINAL-LABEL.
041300     MOVE SPACES               TO WK-C-TRSM-I-LEAF-ID.
041400     MOVE SPACES               TO WK-C-TRSM-I-SOURCE-ENGINE.
041500     MOVE SPACES               TO WK-C-TRSM-I-SOURCE-RUNT.
041600     MOVE SPACES               TO WK-C-TRSM-I-DEVICE-PLAT.
041700     MOVE SPACES               TO WK-C-TRSM-I-APP-VERSION.
041800     MOVE "N"                  TO WK-C-TRSM-I-CONFIRMED-IND.
041900     MOVE "N"                  TO WK-C-TRSM-I-IMAGE-IND.
042000     MOVE ZERO                 TO WK-N-TRSM-I-IMAGE-LEN.
042100     CALL "ECOTSVC" USING WK-C-TRSM-RECORD.
042200     DISPLAY "TRSM SAVE LEAF=" WK-C-TRSMO-TAX-LEAF
042300             " PARENT=" WK-C-TRSMO-TAX-PARENT.
042400
042500     MOVE 2 TO WK-N-TRSM-OPTION.
042600     MOVE "N"  TO WK-C-TRSM-I-CONF-ONLY.
042700     MOVE ZERO TO WK-N-TRSM-I-LIMIT.
042800     CALL "ECOTSVC" USING WK-C-TRSM-RECORD.
042900     DISPLAY "TRSM LIST COUNT=" WK-N-TRSM-O-COUNT.
043000
043100     MOVE 3 TO WK-N-TRSM-OPTION.
043200     MOVE "Y"  TO WK-C-TRSM-I-CONF-ONLY.
043300     MOVE 50   TO WK-N-TRSM-I-LIMIT.
043400     CALL "ECOTSVC" USING WK-C-TRSM-RECORD.
043500     DISPLAY "TRSM EXPORT TAX-VERSION=" WK-C-TRSM-O-TAX-VERSION
043600             " GENERATED-AT=" WK-C-TRSM-O-GENERATED-AT
043700             " COUNT=" WK-N-TRSM-O-COUNT.
043800
043900     MOVE 4 TO WK-N-TRSM-OPTION.
044000     CALL "ECOTSVC" USING WK-C-TRSM-RECORD.
044100     DISPLAY "TRSM STATS LEAVES=" WK-N-TRSM-O-LEAF-CNT
044200             " TOTAL=" WK-N-TRSM-O-TOTAL-CNT
044300             " CONFIRMED=" WK-N-TRSM-O-CONFIRM-CNT
044400             " UNCONFIRMED=" WK-N-TRSM-O-UNCONF-CNT.
044500 B299-EXERCISE-ECOTSVC-EX.
044600     EXIT.
044700
044800******************************************************************
044900*************** END OF PROGRAM SOURCE -  ECODRV ****************
045000******************************************************************
