000100* ECOTRSM.CPYBK
000200*-----------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400*-----------------------------------------------------------*
000500* ECL014 TMPKVR 14/06/1993 - ECOLNS-140
000600*        - TRAINING-SAMPLE RECORD AND THE LINKAGE AREA
000700*          SHARED BY THE SAVE / LIST / EXPORT / STATS
000800*          OPTIONS OF ECOTSVC
000900* ECL023 NKHANNA 03/12/1998 - ECOLNS-199
001000*        - Y2K READINESS REVIEW - ECOTRSM-CAPTURED-AT IS A
001100*          26-BYTE ISO STAMP, ALREADY 4-DIGIT YEAR. NO CHANGE.
001200* ECL029 DSOUZA  14/03/2000 - ECOLNS-207
001300*        - ADDED THE IMAGE INDICATOR AND HASH TO EACH ENTRY OF
001400*          WK-C-TRSM-O-LIST - THE LIST/EXPORT OPTIONS TAKE AN
001500*          INCLUDE-IMAGE FLAG ON THE WAY IN BUT HAD NOWHERE TO
001600*          HAND THE IMAGE HASH BACK ON THE WAY OUT.
001700*-----------------------------------------------------------*
001800 05  ECOTRSM-RECORD               PIC X(950).
001900*
002000*   I-O FORMAT: ECOTRSMR  FROM FILE ECOTSAM
002100*
002200     05  ECOTRSMR  REDEFINES ECOTRSM-RECORD.
002300         06  ECOTRSM-SAMPLE-ID        PIC 9(09).
002400*                        SURROGATE KEY - SEQUENTIAL COUNTER
002500         06  ECOTRSM-USER-ID          PIC X(120).
002600*                        SUBMITTER ID - DEFAULT "ANONYMOUS"
002700         06  ECOTRSM-IMAGE-IND        PIC X(01).
002800*                        "Y" = IMAGE PAYLOAD WAS SUPPLIED
002900         06  ECOTRSM-IMAGE-SHA256     PIC X(64).
003000*                        HEX DIGEST OF THE IMAGE PAYLOAD
003100         06  ECOTRSM-PRED-LABEL-IND   PIC X(01).
003200         06  ECOTRSM-PREDICTED-LABEL  PIC X(180).
003300         06  ECOTRSM-PRED-CONF-IND    PIC X(01).
003400         06  ECOTRSM-PREDICTED-CONF   PIC S9(1)V9(4) COMP-3.
003500         06  ECOTRSM-FINAL-LABEL      PIC X(180).
003600         06  ECOTRSM-TAXONOMY-LEAF    PIC X(40).
003700         06  ECOTRSM-TAXONOMY-PARENT  PIC X(40).
003800         06  ECOTRSM-SOURCE-ENGINE    PIC X(60).
003900         06  ECOTRSM-SOURCE-RUNTIME   PIC X(120).
004000         06  ECOTRSM-DEVICE-PLATFORM  PIC X(40).
004100         06  ECOTRSM-APP-VERSION      PIC X(60).
004200         06  ECOTRSM-USER-CONFIRMED   PIC X(01).
004300*                        "Y" OR "N" - DEFAULTS TO "Y"
004400         06  ECOTRSM-CAPTURED-AT      PIC X(26).
004500*                        UTC TIMESTAMP ASSIGNED AT SAVE TIME
004600         06  FILLER                   PIC X(04).
004700
004800*-----------------------------------------------------------*
004900* LINKAGE AREA - SHARED BETWEEN CALLER AND ECOTSVC
005000*-----------------------------------------------------------*
005100 01  WK-C-TRSM-RECORD.
005200     05  WK-N-TRSM-OPTION            PIC 9(01).
005300*                  1=SAVE  2=LIST  3=EXPORT  4=STATS
005400     05  WK-C-TRSM-ERROR-CD          PIC X(02) VALUE SPACES.
005500*                  "RJ" = REJECTED - BOTH LABELS BLANK
005600
005700     05  WK-C-TRSM-SAVE-AREA.
005800         10  WK-C-TRSM-I-USER-ID       PIC X(120).
005900         10  WK-C-TRSM-I-PRED-LABEL    PIC X(180).
006000         10  WK-C-TRSM-I-PRED-CONF-IND PIC X(01).
006100         10  WK-N-TRSM-I-PRED-CONF     PIC S9(1)V9(4) COMP-3.
006200         10  WK-C-TRSM-I-FINAL-LABEL   PIC X(180).
006300         10  WK-C-TRSM-I-LEAF-ID       PIC X(40).
006400         10  WK-C-TRSM-I-SOURCE-ENGINE PIC X(60).
006500         10  WK-C-TRSM-I-SOURCE-RUNT   PIC X(120).
006600         10  WK-C-TRSM-I-DEVICE-PLAT   PIC X(40).
006700         10  WK-C-TRSM-I-APP-VERSION   PIC X(60).
006800         10  WK-C-TRSM-I-CONFIRMED-IND PIC X(01).
006900         10  WK-C-TRSM-I-IMAGE-IND     PIC X(01).
007000         10  WK-N-TRSM-I-IMAGE-LEN     PIC 9(05) COMP-3.
007100         10  WK-C-TRSM-I-IMAGE-PAYLD   PIC X(4000).
007200         10  WK-C-TRSM-O-ENTRY.
007300             15  WK-N-TRSMO-SAMPLE-ID      PIC 9(09).
007400             15  WK-C-TRSMO-USER-ID        PIC X(120).
007500             15  WK-C-TRSMO-IMAGE-IND      PIC X(01).
007600             15  WK-C-TRSMO-IMAGE-SHA256   PIC X(64).
007700             15  WK-C-TRSMO-PRED-LABEL-IND PIC X(01).
007800             15  WK-C-TRSMO-PRED-LABEL     PIC X(180).
007900             15  WK-C-TRSMO-PRED-CONF-IND  PIC X(01).
008000             15  WK-N-TRSMO-PRED-CONF      PIC S9(1)V9(4)
008100                                            COMP-3.
008200             15  WK-C-TRSMO-FINAL-LABEL    PIC X(180).
008300             15  WK-C-TRSMO-TAX-LEAF       PIC X(40).
008400             15  WK-C-TRSMO-TAX-PARENT     PIC X(40).
008500             15  WK-C-TRSMO-SOURCE-ENGINE  PIC X(60).
008600             15  WK-C-TRSMO-SOURCE-RUNT    PIC X(120).
008700             15  WK-C-TRSMO-DEVICE-PLAT    PIC X(40).
008800             15  WK-C-TRSMO-APP-VERSION    PIC X(60).
008900             15  WK-C-TRSMO-CONFIRMED      PIC X(01).
009000             15  WK-C-TRSMO-CAPTURED-AT    PIC X(26).
009100
009200     05  WK-C-TRSM-LIST-AREA.
009300         10  WK-C-TRSM-I-CONF-ONLY     PIC X(01).
009400*                  "Y" = USER-CONFIRMED = "Y" ONLY
009500         10  WK-N-TRSM-I-LIMIT         PIC 9(05) COMP-3.
009600         10  WK-C-TRSM-I-INCL-IMAGE    PIC X(01).
009700         10  WK-C-TRSM-O-TAX-VERSION   PIC X(40).
009800         10  WK-C-TRSM-O-GENERATED-AT  PIC X(26).
009900         10  WK-N-TRSM-O-COUNT         PIC 9(05) COMP-3.
010000         10  WK-C-TRSM-O-LIST OCCURS 5000 TIMES
010100                              INDEXED BY WK-X-TRSM-LIST-IDX.
010200             15  WK-N-TRSML-SAMPLE-ID      PIC 9(09).
010300             15  WK-C-TRSML-USER-ID        PIC X(120).
010400             15  WK-C-TRSML-IMAGE-IND      PIC X(01).
010500             15  WK-C-TRSML-IMAGE-SHA256   PIC X(64).
010600             15  WK-C-TRSML-FINAL-LABEL    PIC X(180).
010700             15  WK-C-TRSML-TAX-LEAF       PIC X(40).
010800             15  WK-C-TRSML-TAX-PARENT     PIC X(40).
010900             15  WK-C-TRSML-CONFIRMED      PIC X(01).
011000             15  WK-C-TRSML-CAPTURED-AT    PIC X(26).
011100
011200     05  WK-C-TRSM-STATS-AREA.
011300         10  WK-C-TRSM-O-TAX-VER-S     PIC X(40).
011400         10  WK-N-TRSM-O-LEAF-CNT      PIC 9(09) COMP-3.
011500         10  WK-N-TRSM-O-TOTAL-CNT     PIC 9(09) COMP-3.
011600         10  WK-N-TRSM-O-CONFIRM-CNT   PIC 9(09) COMP-3.
011700         10  WK-N-TRSM-O-UNCONF-CNT    PIC 9(09) COMP-3.
011800
011900     05  FILLER                        PIC X(04).
