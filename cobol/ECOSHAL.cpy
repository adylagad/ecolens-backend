000100* ECOSHAL.CPYBK
000200* HISTORY OF MODIFICATION:
000300* ==========================================================
000400* ECL335 RAJANB 11/05/2004 - ECOLNS-241
000500*        - LINKAGE AREA FOR ECOSHA2 (MESSAGE DIGEST SERVICE)
000600*        - CARRIES THE PAYLOAD TEXT AND ITS LENGTH IN, AND
000700*          THE 64-CHARACTER HEX DIGEST BACK OUT
000800* ----------------------------------------------------------
000900 01  WK-C-SHA-RECORD.
001000     05  WK-C-SHA-INPUT.
001100         10  WK-N-SHA-I-LEN          PIC 9(05) COMP-3.
001200         10  WK-C-SHA-I-PAYLOAD      PIC X(4000).
001300         10  FILLER                  PIC X(04).
001400     05  WK-C-SHA-OUTPUT.
001500         10  WK-C-SHA-O-DIGEST       PIC X(64).
001600         10  FILLER                  PIC X(04).
