000100* ECOPROD.CPYBK
000200*-----------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400*-----------------------------------------------------------*
000500* ECL011 RAJANB 18/03/1991 - ECOLNS-110
000600*        - CATALOG MASTER RECORD FOR THE PRODUCT-RECOGNITION
000700*          RESOLUTION UNIT, FLATTENED FROM THE SOURCE
000800*          RDBMS CATALOG TABLE INTO ONE FIXED 2277-BYTE ROW
000900* ECL019 VENLTA 30/08/1994 - ECOLNS-145
001000*        - ADDED A 20-BYTE FILLER PAD AT THE END OF THE
001100*          ROW FOR FUTURE CATALOG FIELDS WITHOUT A FILE
001200*          CONVERSION.
001300*-----------------------------------------------------------*
001400 05  ECOPROD-RECORD              PIC X(2277).
001500*
001600*   I-O FORMAT: ECOPRODR  FROM FILE ECOPRMST
001700*
001800     05  ECOPRODR  REDEFINES ECOPROD-RECORD.
001900         06  ECOPROD-PRODUCT-ID       PIC 9(09).
002000*                        SURROGATE KEY - SEQUENTIAL COUNTER
002100         06  ECOPROD-NAME             PIC X(60).
002200*                        CATALOG DISPLAY NAME - CASE
002300*                        INSENSITIVE PRIMARY LOOKUP KEY
002400         06  ECOPROD-CATEGORY         PIC X(40).
002500*                        CATALOG CATEGORY - CASE INSENSITIVE
002600*                        SECONDARY LOOKUP KEY
002700         06  ECOPROD-ECO-SCORE        PIC 9(03).
002800*                        ECO SCORE 0-100
002900         06  ECOPROD-CO2-GRAM         PIC S9(7)V9(2) COMP-3.
003000*                        CARBON IMPACT IN GRAMS
003100         06  ECOPROD-RECYCLABILITY    PIC X(20).
003200*                        FREE-TEXT RECYCLABILITY LABEL
003300         06  ECOPROD-ALT-RECOMMEND    PIC X(120).
003400*                        SUGGESTED GREENER ALTERNATIVE
003500         06  ECOPROD-EXPLANATION      PIC X(2000).
003600*                        FREE-TEXT EXPLANATION - MAY BE
003700*                        BLANK UNTIL BACKFILLED ON LOOKUP
003800         06  FILLER                   PIC X(20).
003900*                        RESERVED FOR FUTURE CATALOG FIELDS
