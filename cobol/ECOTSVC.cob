000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECOTSVC.
000500 AUTHOR.         RAJA BALAN.
000600 INSTALLATION.   ECOLENS PLATFORM ENGINEERING.
000700 DATE-WRITTEN.   14 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       ECOLENS INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE FOR THE TRAINING
001200*               SAMPLE / TAXONOMY CLASSIFICATION UNIT.  ON
001300*               THE FIRST CALL IT LOADS THE TAXONOMY TERM
001400*               TABLE FROM ECOTAXF; THEREAFTER THE CALLER
001500*               SETS THE OPTION TO SELECT ONE OF FOUR PATHS -
001600*
001700*    OPTION ACTION.................. INPUT.............
001800*    1      SAVE A TRAINING SAMPLE   PREDICTED/FINAL LABEL,
001900*                                    LEAF-ID, IMAGE, ETC.
002000*    2      LIST TRAINING SAMPLES    CONFIRMED-ONLY, LIMIT
002100*    3      EXPORT TRAINING SAMPLES  CONFIRMED-ONLY, LIMIT
002200*    4      COMPUTE ROLLUP STATS     (NONE)
002300*
002400*    CLASSIFICATION ALGORITHM (FIRST HIT WINS):
002500*    1 - EXPLICIT LEAF-ID SUPPLIED BY CALLER, NORMALIZED
002600*    2 - NORMALIZED FINAL-LABEL AGAINST THE TERM TABLE
002700*    3 - NORMALIZED PREDICTED-LABEL AGAINST THE TERM TABLE
002800*    4 - FUZZY SUBSTRING MATCH, LONGEST TERM WINS
002900*    5 - THE FALLBACK LEAF "UNKNOWN_ITEM" / "UNKNOWN_MISC"
003000*
003100*================================================================
003200* HISTORY OF MODIFICATION:
003300*================================================================
003400* ECL301 - TMPKVR  - 14/06/1993 - ECOLNS-140
003500*                   - INITIAL VERSION - CLASSIFIER PORTED OFF
003600*                     THE JSON TAXONOMY RESOURCE AND THE
003700*                     TRAINING-SAMPLE CORRECTION LOG.
003800* ECL307 - RAJANB  - 30/11/1994 - ECOLNS-148
003900*                   - ADDED THE FUZZY SUBSTRING FALLBACK -
004000*                     EXACT TERM LOOKUP ALONE WAS MISSING
004100*                     FREE-TEXT PREDICTED LABELS.
004200* ECL314 - VENLTA  - 21/11/1995 - ECOLNS-155
004300*                   - IMAGE PAYLOAD DATA-URL PREFIX IS NOW
004400*                     STRIPPED BEFORE THE DIGEST IS COMPUTED -
004500*                     DIGESTS WERE DRIFTING WHEN THE CALLER
004600*                     SENT THE FULL DATA-URL STRING.
004700* ECL320 - NKHANNA - 03/12/1998 - ECOLNS-198
004800*                   - Y2K READINESS REVIEW - CAPTURED-AT IS A
004900*                     26-BYTE STAMP WITH A 4-DIGIT YEAR. NO
005000*                     CODE CHANGE REQUIRED.
005100* ECL323 - DSOUZA  - 14/03/2000 - ECOLNS-207
005200*                   - LIST AND EXPORT NOW HONOUR THE INCLUDE-
005300*                     IMAGE FLAG - THE CALLER CAN ASK FOR THE
005400*                     IMAGE INDICATOR AND HASH ON EACH ENTRY
005500*                     INSTEAD OF GETTING IT BACK BLANK.
005600* ECL326 - DSOUZA  - 16/02/2001 - ECOLNS-213
005700*                   - CORRECTED THE FUZZY-MATCH TIE-BREAK TO
005800*                     KEEP THE FIRST-SEEN TERM ON AN EXACT
005900*                     LENGTH TIE - IT WAS KEEPING THE LAST.
006000* ECL331 - PRIYAM  - 09/07/2003 - ECOLNS-230
006100*                   - COMMENT CLEANUP AND BANNER REFRESH ONLY.
006200*----------------------------------------------------------------*
006300 EJECT
006400**********************
006500 ENVIRONMENT DIVISION.
006600**********************
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-AS400.
006900 OBJECT-COMPUTER. IBM-AS400.
007000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ECOTAXF ASSIGN TO DATABASE-ECOTAXF
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700
007800     SELECT ECOTSAM ASSIGN TO DATABASE-ECOTSAM
007900            ORGANIZATION      IS SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100 EJECT
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600**************
008700 FD  ECOTAXF
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS ECOTAXF-REC.
009000 01  ECOTAXF-REC.
009100     COPY ECOTAXO.
009200
009300 FD  ECOTSAM
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS ECOTSAM-REC.
009600 01  ECOTSAM-REC.
009700     COPY ECOTRSM.
009800
009900 WORKING-STORAGE SECTION.
010000*************************
010100 01  FILLER                          PIC X(24)        VALUE
010200     "** PROGRAM ECOTSVC **".
010300
010400*---------------------------------------------------------------*
010500* TAXONOMY TERM TABLE - ONE ROW PER DISTINCT NORMALIZED TERM.
010600* LOADED ONCE AT THE FIRST CALL AND KEPT FOR THE LIFE OF THE
010700* RUN UNIT (WK-C-TAXO-LOADED-SW GUARDS THE RELOAD).
010800*---------------------------------------------------------------*
010900 01  WK-C-TAXO-LOADED-SW             PIC X(01) VALUE "N".
011000     88  WK-C-TAXO-IS-LOADED                   VALUE "Y".
011100
011200 01  WK-C-TAXO-TAB.
011300     05  WK-C-TAXO-ENTRY OCCURS 3000 TIMES
011400                           INDEXED BY WK-X-TAXO-IDX.
011500         10  WK-C-TAXO-TERM           PIC X(60).
011600         10  WK-N-TAXO-TERM-LEN       PIC 9(02) COMP-3.
011700         10  WK-C-TAXO-LEAF-ID        PIC X(40).
011800         10  WK-C-TAXO-LEAF-LABEL     PIC X(60).
011900         10  WK-C-TAXO-PARENT-ID      PIC X(40).
012000         10  WK-C-TAXO-PARENT-LABEL   PIC X(60).
012100
012200 01  WK-N-TAXO-COUNT                 PIC 9(05) COMP-3
012300                                      VALUE ZERO.
012400 01  WK-C-TAXO-VERSION               PIC X(40) VALUE SPACES.
012500
012600*---------------------------------------------------------------*
012700* DISTINCT-LEAF TRACKING TABLE - USED ONLY WHILE LOADING, TO
012800* COUNT HOW MANY DIFFERENT LEAVES THE TAXONOMY CONTAINS.
012900*---------------------------------------------------------------*
013000 01  WK-C-LEAF-SEEN-TAB.
013100     05  WK-C-LEAF-SEEN-ID OCCURS 300 TIMES
013200                             INDEXED BY WK-X-LEAF-SEEN-IDX
013300                             PIC X(40).
013400 01  WK-N-LEAF-SEEN-COUNT            PIC 9(05) COMP-3
013500                                      VALUE ZERO.
013600 01  WK-C-LEAF-SEEN-FOUND-SW         PIC X(01).
013700     88  WK-C-LEAF-ALREADY-SEEN                VALUE "Y".
013800
013900 01  WK-N-TRSM-MAX-ID                PIC 9(09) COMP-3
014000                                      VALUE ZERO.
014100 01  WK-X-TRSM-I                     PIC 9(05) COMP-3.
014200 01  WK-X-TRSM-J                     PIC 9(05) COMP-3.
014300 01  WK-C-TRSM-SWAP-AREA             PIC X(481).
014400
014500*---------------------------------------------------------------*
014600* NORMALIZATION AND CLASSIFICATION WORK AREAS.
014700*---------------------------------------------------------------*
014800 01  WK-C-NORM-AREA.
014900     05  WK-C-NORM-SOURCE             PIC X(180).
015000     05  WK-C-NORM-RESULT             PIC X(180).
015100     05  WK-C-NORM-RESULT-ID REDEFINES WK-C-NORM-RESULT
015200                                       PIC X(180).
015300     05  WK-N-NORM-OUT-I              PIC 9(03) COMP-3.
015400     05  WK-N-NORM-IN-I                PIC 9(03) COMP-3.
015500     05  WK-C-NORM-PREV-SW            PIC X(01).
015600         88  WK-C-NORM-PREV-WAS-SPACE           VALUE "Y".
015700     05  WK-C-NORM-ONE-CHAR           PIC X(01).
015800
015900 01  WK-C-CLASS-AREA.
016000     05  WK-C-CLASS-FINAL-LABEL       PIC X(180).
016100     05  WK-C-CLASS-PRED-LABEL        PIC X(180).
016200     05  WK-C-CLASS-NORM-FINAL        PIC X(180).
016300     05  WK-C-CLASS-NORM-PRED         PIC X(180).
016400     05  WK-C-CLASS-NORM-ID           PIC X(180).
016500     05  WK-C-CLASS-CONTEXT           PIC X(362).
016600     05  WK-C-CLASS-FOUND-SW          PIC X(01).
016700         88  WK-C-CLASS-IS-FOUND                VALUE "Y".
016800     05  WK-N-CLASS-BEST-LEN          PIC 9(03) COMP-3.
016900     05  WK-X-CLASS-BEST-IDX          PIC 9(05) COMP-3.
017000
017100 01  WK-C-SUBTEST-AREA.
017200     05  WK-C-SUBTEST-HAYSTACK        PIC X(362).
017300     05  WK-N-SUBTEST-HAYLEN          PIC 9(03) COMP-3.
017400     05  WK-C-SUBTEST-NEEDLE          PIC X(60).
017500     05  WK-N-SUBTEST-NEEDLEN         PIC 9(03) COMP-3.
017600     05  WK-N-SUBTEST-TALLY           PIC 9(03) COMP-3.
017700     05  WK-C-SUBTEST-FOUND-SW        PIC X(01).
017800         88  WK-C-SUBTEST-IS-FOUND              VALUE "Y".
017900
018000 01  WK-C-IMAGE-AREA.
018100     05  WK-N-IMAGE-LEN               PIC 9(05) COMP-3.
018200     05  WK-N-IMAGE-COMMA-POS         PIC 9(05) COMP-3.
018300     05  WK-N-IMAGE-SCAN-I            PIC 9(05) COMP-3.
018400     05  WK-C-IMAGE-PREFIX-UC         PIC X(4000).
018500     05  WK-N-IMAGE-TALLY             PIC 9(03) COMP-3.
018600     05  WK-C-IMAGE-DIGEST-NUM        PIC 9(09) COMP-3.
018700
018800 01  WK-C-HEX-TABLE                  PIC X(16) VALUE
018900     "0123456789ABCDEF".
019000
019100*---------------------------------------------------------------*
019200* THIS SHOP HAS NO INTRINSIC FUNCTION LIBRARY, SO A BYTE'S
019300* "WEIGHT" FOR THE DIGEST ROUTINE COMES FROM ITS POSITION IN
019400* A FIXED 65-CHARACTER REFERENCE STRING RATHER THAN ITS TRUE
019500* COLLATING-SEQUENCE ORDINAL.  A CHARACTER NOT IN THE STRING
019600* (RARE - THE PAYLOAD IS EXPECTED TO BE BASE64 TEXT) GETS A
019700* FLAT DEFAULT WEIGHT OF 1.
019800*---------------------------------------------------------------*
019900 01  WK-C-DIGEST-CHARSET              PIC X(65) VALUE
020000     "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz01234567
020100-    "89+/=".
020200 01  WK-N-DIGEST-WEIGHT               PIC 9(02) COMP-3.
020300 01  WK-N-DIGEST-TEMP                 PIC 9(12) COMP-3.
020400 01  WK-N-DIGEST-QUOT                 PIC 9(09) COMP-3.
020500 01  WK-N-DIGEST-REM                  PIC 9(02) COMP-3.
020600 01  WK-N-DIGEST-SCAN-I               PIC 9(02) COMP-3.
020700
020800 01  WK-N-TRSM-O-LIMIT                PIC 9(05) COMP-3.
020900
021000* ------------------ PROGRAM WORKING STORAGE -------------------*
021100 01    WK-C-COMMON.
021200     COPY ECOWMS.
021300
021400****************
021500 LINKAGE SECTION.
021600****************
021700     COPY ECOTRSM.
021800     EJECT
021900********************************************
022000 PROCEDURE DIVISION USING WK-C-TRSM-RECORD.
022100********************************************
022200 MAIN-MODULE.
022300     MOVE SPACES TO WK-C-TRSM-ERROR-CD.
022400     IF  NOT WK-C-TAXO-IS-LOADED
022500         PERFORM A000-LOAD-TAXONOMY-TABLE
022600            THRU A099-LOAD-TAXONOMY-TABLE-EX
022700 END-IF.
022800
022900     EVALUATE WK-N-TRSM-OPTION
023000         WHEN 1
023100             PERFORM B100-SAVE-TRAINING-SAMPLE
023200                THRU B199-SAVE-TRAINING-SAMPLE-EX
023300         WHEN 2
023400             PERFORM B200-LIST-TRAINING-SAMPLES
023500                THRU B299-LIST-TRAINING-SAMPLES-EX
023600         WHEN 3
023700             PERFORM B300-EXPORT-TRAINING-SAMPLES
023800                THRU B399-EXPORT-TRAINING-SAMPLES-EX
023900         WHEN 4
024000             PERFORM B400-COMPUTE-TRAINING-STATS
024100                THRU B499-COMPUTE-TRAINING-STATS-EX
024200         WHEN OTHER
024300             MOVE "OP"      TO WK-C-TRSM-ERROR-CD
024400 END-EVALUATE.
024500     EXIT PROGRAM.
024600
024700*---------------------------------------------------------------*
024800* A000-LOAD-TAXONOMY-TABLE  -  LOAD EVERY TERM ROW FROM ECOTAXF,
024900*                  NORMALIZING EACH ONE AND SKIPPING A TERM
025000*                  THAT ALREADY RESOLVED TO SOME OTHER LEAF
025100*                  (FIRST WRITER WINS).  FALL BACK TO A ONE
025200*                  LEAF TAXONOMY IF THE FILE WILL NOT OPEN.
025300*---------------------------------------------------------------*
025400 A000-LOAD-TAXONOMY-TABLE.
025500     SET WK-C-TAXO-IS-LOADED TO TRUE.
025600     MOVE ZERO   TO WK-N-TAXO-COUNT WK-N-LEAF-SEEN-COUNT.
025700     MOVE SPACES TO WK-C-TAXO-VERSION.
025800
025900     OPEN INPUT ECOTAXF.
026000     IF  NOT WK-C-SUCCESSFUL
026100         PERFORM A080-BUILD-FALLBACK-TAXONOMY
026200            THRU A089-BUILD-FALLBACK-TAXONOMY-EX
026300         GO TO A099-LOAD-TAXONOMY-TABLE-EX.
026400
026500 A010-READ-NEXT.
026600     READ ECOTAXF NEXT RECORD.
026700     IF  WK-C-END-OF-FILE
026800         GO TO A050-CLOSE-FILE.
026900     IF  NOT WK-C-SUCCESSFUL
027000         GO TO A050-CLOSE-FILE.
027100
027200     IF  WK-C-TAXO-VERSION = SPACES
027300           AND ECOTAXO-VERSION NOT = SPACES
027400         MOVE ECOTAXO-VERSION TO WK-C-TAXO-VERSION
027500 END-IF.
027600
027700     PERFORM A020-TRACK-DISTINCT-LEAF
027800        THRU A029-TRACK-DISTINCT-LEAF-EX.
027900
028000     MOVE ECOTAXO-TERM  TO WK-C-NORM-SOURCE (1:60).
028100     MOVE SPACES        TO WK-C-NORM-SOURCE (61:120).
028200     PERFORM D100-NORMALIZE-TERM THRU D199-NORMALIZE-TERM-EX.
028300
028400     IF  WK-C-NORM-RESULT (1:60) = SPACES
028500         GO TO A010-READ-NEXT.
028600
028700     PERFORM A030-FIND-TERM THRU A039-FIND-TERM-EX.
028800     IF  WK-C-CLASS-IS-FOUND
028900         GO TO A010-READ-NEXT.
029000
029100     IF  WK-N-TAXO-COUNT >= 3000
029200         GO TO A010-READ-NEXT.
029300
029400     ADD 1 TO WK-N-TAXO-COUNT.
029500     SET WK-X-TAXO-IDX TO WK-N-TAXO-COUNT.
029600     MOVE WK-C-NORM-RESULT (1:60)
029700         TO WK-C-TAXO-TERM (WK-X-TAXO-IDX).
029800     MOVE WK-N-NORM-OUT-I
029900         TO WK-N-TAXO-TERM-LEN (WK-X-TAXO-IDX).
030000     MOVE ECOTAXO-LEAF-ID
030100         TO WK-C-TAXO-LEAF-ID (WK-X-TAXO-IDX).
030200     MOVE ECOTAXO-LEAF-LABEL
030300         TO WK-C-TAXO-LEAF-LABEL (WK-X-TAXO-IDX).
030400     MOVE ECOTAXO-PARENT-ID
030500         TO WK-C-TAXO-PARENT-ID (WK-X-TAXO-IDX).
030600     MOVE ECOTAXO-PARENT-LABEL
030700         TO WK-C-TAXO-PARENT-LABEL (WK-X-TAXO-IDX).
030800     GO TO A010-READ-NEXT.
030900
031000 A050-CLOSE-FILE.
031100     CLOSE ECOTAXF.
031200     IF  WK-C-TAXO-VERSION = SPACES
031300         MOVE "unknown" TO WK-C-TAXO-VERSION
031400 END-IF.
031500     IF  WK-N-TAXO-COUNT = 0
031600         PERFORM A080-BUILD-FALLBACK-TAXONOMY
031700            THRU A089-BUILD-FALLBACK-TAXONOMY-EX
031800 END-IF.
031900 A099-LOAD-TAXONOMY-TABLE-EX.
032000     EXIT.
032100
032200*---------------------------------------------------------------*
032300* A020-TRACK-DISTINCT-LEAF  -  COUNT A NEW LEAF-ID THE FIRST
032400*                  TIME IT IS SEEN, REGARDLESS OF WHETHER ITS
032500*                  TERM GETS SKIPPED AS A DUPLICATE.
032600*---------------------------------------------------------------*
032700 A020-TRACK-DISTINCT-LEAF.
032800     MOVE "N" TO WK-C-LEAF-SEEN-FOUND-SW.
032900     IF  WK-N-LEAF-SEEN-COUNT = 0
033000         GO TO A025-ADD-NEW-LEAF.
033100     SET WK-X-LEAF-SEEN-IDX TO 1.
033200 A022-SCAN-LEAF.
033300     IF  WK-X-LEAF-SEEN-IDX > WK-N-LEAF-SEEN-COUNT
033400         GO TO A025-ADD-NEW-LEAF.
033500     IF  WK-C-LEAF-SEEN-ID (WK-X-LEAF-SEEN-IDX) = ECOTAXO-LEAF-ID
033600         SET WK-C-LEAF-ALREADY-SEEN TO TRUE
033700         GO TO A029-TRACK-DISTINCT-LEAF-EX.
033800     SET WK-X-LEAF-SEEN-IDX UP BY 1.
033900     GO TO A022-SCAN-LEAF.
034000 A025-ADD-NEW-LEAF.
034100     IF  WK-N-LEAF-SEEN-COUNT < 300
034200         ADD 1 TO WK-N-LEAF-SEEN-COUNT
034300         SET WK-X-LEAF-SEEN-IDX TO WK-N-LEAF-SEEN-COUNT
034400         MOVE ECOTAXO-LEAF-ID
034500                 TO WK-C-LEAF-SEEN-ID (WK-X-LEAF-SEEN-IDX)
034600 END-IF.
034700 A029-TRACK-DISTINCT-LEAF-EX.
034800     EXIT.
034900
035000*---------------------------------------------------------------*
035100* A080-BUILD-FALLBACK-TAXONOMY  -  THE ONE LEAF THAT IS ALWAYS
035200*                  DEFINED, EVEN WHEN THE TAXONOMY RESOURCE
035300*                  ITSELF IS MISSING OR EMPTY.
035400*---------------------------------------------------------------*
035500 A080-BUILD-FALLBACK-TAXONOMY.
035600     MOVE "fallback"   TO WK-C-TAXO-VERSION.
035700     MOVE 1            TO WK-N-TAXO-COUNT.
035800     MOVE 1            TO WK-N-LEAF-SEEN-COUNT.
035900     SET WK-X-LEAF-SEEN-IDX TO 1.
036000     MOVE "unknown_item"
036100         TO WK-C-LEAF-SEEN-ID (WK-X-LEAF-SEEN-IDX).
036200     SET WK-X-TAXO-IDX TO 1.
036300     MOVE "unknown item"  TO WK-C-TAXO-TERM (WK-X-TAXO-IDX).
036400     MOVE 12              TO WK-N-TAXO-TERM-LEN (WK-X-TAXO-IDX).
036500     MOVE "unknown_item"  TO WK-C-TAXO-LEAF-ID (WK-X-TAXO-IDX).
036600     MOVE "Unknown Item"  TO WK-C-TAXO-LEAF-LABEL (WK-X-TAXO-IDX).
036700     MOVE "unknown_misc"  TO WK-C-TAXO-PARENT-ID (WK-X-TAXO-IDX).
036800     MOVE "Unknown / Misc"
036900         TO WK-C-TAXO-PARENT-LABEL (WK-X-TAXO-IDX).
037000 A089-BUILD-FALLBACK-TAXONOMY-EX.
037100     EXIT.
037200
037300*---------------------------------------------------------------*
037400* A030-FIND-TERM  -  LINEAR SCAN OF THE TERM TABLE FOR AN
037500*                 EXACT MATCH ON WK-C-NORM-RESULT.  USED BOTH
037600*                 DURING LOAD (DUPLICATE CHECK) AND DURING
037700*                 CLASSIFICATION STEPS 2/3.
037800*---------------------------------------------------------------*
037900 A030-FIND-TERM.
038000     SET WK-C-CLASS-FOUND-SW TO "N".
038100     IF  WK-N-TAXO-COUNT = 0
038200         GO TO A039-FIND-TERM-EX.
038300     SET WK-X-TAXO-IDX TO 1.
038400 A032-SCAN-TERM.
038500     IF  WK-X-TAXO-IDX > WK-N-TAXO-COUNT
038600         GO TO A039-FIND-TERM-EX.
038700     IF  WK-C-TAXO-TERM (WK-X-TAXO-IDX) = WK-C-NORM-RESULT (1:60)
038800         SET WK-C-CLASS-IS-FOUND TO TRUE
038900         GO TO A039-FIND-TERM-EX.
039000     SET WK-X-TAXO-IDX UP BY 1.
039100     GO TO A032-SCAN-TERM.
039200 A039-FIND-TERM-EX.
039300     EXIT.
039400
039500*---------------------------------------------------------------*
039600* A040-FIND-LEAF-ID  -  LINEAR SCAN OF THE TERM TABLE FOR THE
039700*                 FIRST ROW CARRYING THE REQUESTED LEAF-ID.
039800*---------------------------------------------------------------*
039900 A040-FIND-LEAF-ID.
040000     SET WK-C-CLASS-FOUND-SW TO "N".
040100     IF  WK-N-TAXO-COUNT = 0
040200         GO TO A049-FIND-LEAF-ID-EX.
040300     SET WK-X-TAXO-IDX TO 1.
040400 A042-SCAN-LEAF-ID.
040500     IF  WK-X-TAXO-IDX > WK-N-TAXO-COUNT
040600         GO TO A049-FIND-LEAF-ID-EX.
040700     IF  WK-C-TAXO-LEAF-ID (WK-X-TAXO-IDX)
040800             = WK-C-CLASS-NORM-ID (1:40)
040900         SET WK-C-CLASS-IS-FOUND TO TRUE
041000         GO TO A049-FIND-LEAF-ID-EX.
041100     SET WK-X-TAXO-IDX UP BY 1.
041200     GO TO A042-SCAN-LEAF-ID.
041300 A049-FIND-LEAF-ID-EX.
041400     EXIT.
041500
041600*---------------------------------------------------------------*
041700* B100-SAVE-TRAINING-SAMPLE  -  VALIDATE, CLASSIFY, DEFAULT
041800*                 AND TRUNCATE EVERY FIELD, THEN APPEND.
041900*---------------------------------------------------------------*
042000 B100-SAVE-TRAINING-SAMPLE.
042100     INITIALIZE WK-C-TRSM-O-ENTRY.
042200
042300     MOVE WK-C-TRSM-I-FINAL-LABEL TO WK-C-NORM-SOURCE (1:180).
042400     MOVE SPACES TO WK-C-NORM-SOURCE (181:).
042500     PERFORM D200-TRIM-180 THRU D299-TRIM-180-EX.
042600     MOVE WK-C-NORM-RESULT (1:180) TO WK-C-CLASS-FINAL-LABEL.
042700
042800     MOVE WK-C-TRSM-I-PRED-LABEL TO WK-C-NORM-SOURCE (1:180).
042900     MOVE SPACES TO WK-C-NORM-SOURCE (181:).
043000     PERFORM D200-TRIM-180 THRU D299-TRIM-180-EX.
043100     MOVE WK-C-NORM-RESULT (1:180) TO WK-C-CLASS-PRED-LABEL.
043200
043300     IF  WK-C-CLASS-FINAL-LABEL = SPACES
043400           AND WK-C-CLASS-PRED-LABEL = SPACES
043500         MOVE "RJ" TO WK-C-TRSM-ERROR-CD
043600         GO TO B199-SAVE-TRAINING-SAMPLE-EX.
043700
043800     IF  WK-C-CLASS-FINAL-LABEL NOT = SPACES
043900         MOVE WK-C-CLASS-FINAL-LABEL TO WK-C-TRSMO-FINAL-LABEL
044000     ELSE
044100         MOVE WK-C-CLASS-PRED-LABEL  TO WK-C-TRSMO-FINAL-LABEL
044200 END-IF.
044300
044400     PERFORM C100-CLASSIFY-SAMPLE THRU C199-CLASSIFY-SAMPLE-EX.
044500
044600     PERFORM C200-DEFAULT-AND-TRUNCATE
044700        THRU C299-DEFAULT-AND-TRUNCATE-EX.
044800
044900     PERFORM C300-CLAMP-CONFIDENCE THRU C399-CLAMP-CONFIDENCE-EX.
045000
045100     PERFORM C400-HANDLE-IMAGE THRU C499-HANDLE-IMAGE-EX.
045200
045300     PERFORM D100-STAMP-NOW THRU D199-STAMP-NOW-EX.
045400     MOVE WK-C-NOW-STAMP TO WK-C-TRSMO-CAPTURED-AT.
045500
045600     OPEN INPUT ECOTSAM.
045700     IF  WK-C-SUCCESSFUL
045800         PERFORM D300-FIND-MAX-SAMPLE-ID
045900            THRU D399-FIND-MAX-SAMPLE-ID-EX
046000         CLOSE ECOTSAM
046100     ELSE
046200         MOVE ZERO TO WK-N-TRSM-MAX-ID
046300 END-IF.
046400     ADD 1 TO WK-N-TRSM-MAX-ID GIVING WK-N-TRSMO-SAMPLE-ID.
046500
046600     OPEN EXTEND ECOTSAM.
046700     IF  NOT WK-C-SUCCESSFUL
046800         DISPLAY "ECOTSVC - OPEN EXTEND ERROR - ECOTSAM"
046900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047000         MOVE "IO" TO WK-C-TRSM-ERROR-CD
047100         GO TO B199-SAVE-TRAINING-SAMPLE-EX.
047200
047300     MOVE WK-C-TRSMO-SAMPLE-ID      TO ECOTRSM-SAMPLE-ID.
047400     MOVE WK-C-TRSMO-USER-ID        TO ECOTRSM-USER-ID.
047500     MOVE WK-C-TRSMO-IMAGE-IND      TO ECOTRSM-IMAGE-IND.
047600     MOVE WK-C-TRSMO-IMAGE-SHA256   TO ECOTRSM-IMAGE-SHA256.
047700     MOVE WK-C-TRSMO-PRED-LABEL-IND TO ECOTRSM-PRED-LABEL-IND.
047800     MOVE WK-C-TRSMO-PRED-LABEL     TO ECOTRSM-PREDICTED-LABEL.
047900     MOVE WK-C-TRSMO-PRED-CONF-IND  TO ECOTRSM-PRED-CONF-IND.
048000     MOVE WK-N-TRSMO-PRED-CONF      TO ECOTRSM-PREDICTED-CONF.
048100     MOVE WK-C-TRSMO-FINAL-LABEL    TO ECOTRSM-FINAL-LABEL.
048200     MOVE WK-C-TRSMO-TAX-LEAF       TO ECOTRSM-TAXONOMY-LEAF.
048300     MOVE WK-C-TRSMO-TAX-PARENT     TO ECOTRSM-TAXONOMY-PARENT.
048400     MOVE WK-C-TRSMO-SOURCE-ENGINE  TO ECOTRSM-SOURCE-ENGINE.
048500     MOVE WK-C-TRSMO-SOURCE-RUNT    TO ECOTRSM-SOURCE-RUNTIME.
048600     MOVE WK-C-TRSMO-DEVICE-PLAT    TO ECOTRSM-DEVICE-PLATFORM.
048700     MOVE WK-C-TRSMO-APP-VERSION    TO ECOTRSM-APP-VERSION.
048800     MOVE WK-C-TRSMO-CONFIRMED      TO ECOTRSM-USER-CONFIRMED.
048900     MOVE WK-C-TRSMO-CAPTURED-AT    TO ECOTRSM-CAPTURED-AT.
049000     WRITE ECOTSAM-REC.
049100     CLOSE ECOTSAM.
049200 B199-SAVE-TRAINING-SAMPLE-EX.
049300     EXIT.
049400
049500*---------------------------------------------------------------*
049600* D300-FIND-MAX-SAMPLE-ID
049700*---------------------------------------------------------------*
049800 D300-FIND-MAX-SAMPLE-ID.
049900     MOVE ZERO TO WK-N-TRSM-MAX-ID.
050000 D310-READ-NEXT.
050100     READ ECOTSAM NEXT RECORD.
050200     IF  WK-C-END-OF-FILE
050300         GO TO D399-FIND-MAX-SAMPLE-ID-EX.
050400     IF  NOT WK-C-SUCCESSFUL
050500         GO TO D399-FIND-MAX-SAMPLE-ID-EX.
050600     IF  ECOTRSM-SAMPLE-ID > WK-N-TRSM-MAX-ID
050700         MOVE ECOTRSM-SAMPLE-ID TO WK-N-TRSM-MAX-ID
050800 END-IF.
050900     GO TO D310-READ-NEXT.
051000 D399-FIND-MAX-SAMPLE-ID-EX.
051100     EXIT.
051200
051300*---------------------------------------------------------------*
051400* C100-CLASSIFY-SAMPLE  -  FIVE-STEP ALGORITHM, FIRST HIT WINS.
051500*---------------------------------------------------------------*
051600 C100-CLASSIFY-SAMPLE.
051700     SET WK-C-CLASS-FOUND-SW TO "N".
051800
051900     IF  WK-C-TRSM-I-LEAF-ID NOT = SPACES
052000         MOVE WK-C-TRSM-I-LEAF-ID TO WK-C-NORM-SOURCE (1:40)
052100         MOVE SPACES TO WK-C-NORM-SOURCE (41:)
052200         PERFORM D100-NORMALIZE-ID THRU D199-NORMALIZE-ID-EX
052300         MOVE WK-C-NORM-RESULT-ID (1:40) TO WK-C-CLASS-NORM-ID
052400         PERFORM A040-FIND-LEAF-ID THRU A049-FIND-LEAF-ID-EX
052500 END-IF.
052600
052700     IF  NOT WK-C-CLASS-IS-FOUND
052800         MOVE WK-C-CLASS-FINAL-LABEL TO WK-C-NORM-SOURCE (1:180)
052900         MOVE SPACES TO WK-C-NORM-SOURCE (181:)
053000         PERFORM D100-NORMALIZE-TERM THRU D199-NORMALIZE-TERM-EX
053100         MOVE WK-C-NORM-RESULT (1:180) TO WK-C-CLASS-NORM-FINAL
053200         IF  WK-C-CLASS-NORM-FINAL (1:60) NOT = SPACES
053300             PERFORM A030-FIND-TERM THRU A039-FIND-TERM-EX
053400 END-IF
053500 END-IF.
053600
053700     IF  NOT WK-C-CLASS-IS-FOUND
053800         MOVE WK-C-CLASS-PRED-LABEL TO WK-C-NORM-SOURCE (1:180)
053900         MOVE SPACES TO WK-C-NORM-SOURCE (181:)
054000         PERFORM D100-NORMALIZE-TERM THRU D199-NORMALIZE-TERM-EX
054100         MOVE WK-C-NORM-RESULT (1:180) TO WK-C-CLASS-NORM-PRED
054200         IF  WK-C-CLASS-NORM-PRED (1:60) NOT = SPACES
054300             PERFORM A030-FIND-TERM THRU A039-FIND-TERM-EX
054400 END-IF
054500 END-IF.
054600
054700     IF  NOT WK-C-CLASS-IS-FOUND
054800         PERFORM C150-FUZZY-MATCH THRU C159-FUZZY-MATCH-EX
054900 END-IF.
055000
055100     IF  WK-C-CLASS-IS-FOUND
055200         IF  WK-X-TAXO-IDX NOT = ZERO
055300             MOVE WK-C-TAXO-LEAF-ID (WK-X-TAXO-IDX)
055400                                 TO WK-C-TRSMO-TAX-LEAF
055500             MOVE WK-C-TAXO-PARENT-ID (WK-X-TAXO-IDX)
055600                                 TO WK-C-TRSMO-TAX-PARENT
055700 END-IF
055800     ELSE
055900         MOVE "unknown_item" TO WK-C-TRSMO-TAX-LEAF
056000         MOVE "unknown_misc" TO WK-C-TRSMO-TAX-PARENT
056100 END-IF.
056200 C199-CLASSIFY-SAMPLE-EX.
056300     EXIT.
056400
056500*---------------------------------------------------------------*
056600* C150-FUZZY-MATCH  -  CONTEXT = NORMALIZED FINAL + " " +
056700*                 NORMALIZED PREDICTED.  EVERY TERM OF
056800*                 LENGTH >= 4 IS A CANDIDATE IF THE CONTEXT
056900*                 CONTAINS IT, OR IF IT CONTAINS THE
057000*                 NORMALIZED FINAL LABEL.  LONGEST TERM WINS,
057100*                 FIRST-SEEN BREAKS AN EXACT LENGTH TIE.
057200*---------------------------------------------------------------*
057300 C150-FUZZY-MATCH.
057400     MOVE SPACES TO WK-C-CLASS-CONTEXT.
057500     STRING WK-C-CLASS-NORM-FINAL (1:60) " "
057600            WK-C-CLASS-NORM-PRED (1:60)
057700            DELIMITED BY SIZE INTO WK-C-CLASS-CONTEXT.
057800
057900     MOVE ZERO TO WK-N-CLASS-BEST-LEN.
058000     MOVE ZERO TO WK-X-CLASS-BEST-IDX.
058100     IF  WK-N-TAXO-COUNT = 0
058200         GO TO C158-APPLY-BEST.
058300     SET WK-X-TAXO-IDX TO 1.
058400 C152-SCAN-CANDIDATE.
058500     IF  WK-X-TAXO-IDX > WK-N-TAXO-COUNT
058600         GO TO C158-APPLY-BEST.
058700     IF  WK-N-TAXO-TERM-LEN (WK-X-TAXO-IDX) < 4
058800         GO TO C156-NEXT-CANDIDATE.
058900
059000     MOVE WK-C-CLASS-CONTEXT          TO WK-C-SUBTEST-HAYSTACK.
059100     MOVE 362                          TO WK-N-SUBTEST-HAYLEN.
059200     MOVE WK-C-TAXO-TERM (WK-X-TAXO-IDX) TO WK-C-SUBTEST-NEEDLE.
059300     MOVE WK-N-TAXO-TERM-LEN (WK-X-TAXO-IDX)
059400         TO WK-N-SUBTEST-NEEDLEN.
059500     PERFORM E100-SUBSTRING-TEST THRU E199-SUBSTRING-TEST-EX.
059600     IF  WK-C-SUBTEST-IS-FOUND
059700         GO TO C154-CANDIDATE-HIT.
059800
059900     IF  WK-C-CLASS-NORM-FINAL (1:60) = SPACES
060000         GO TO C156-NEXT-CANDIDATE.
060100     MOVE WK-C-TAXO-TERM (WK-X-TAXO-IDX) TO WK-C-SUBTEST-HAYSTACK.
060200     MOVE WK-N-TAXO-TERM-LEN (WK-X-TAXO-IDX)
060300         TO WK-N-SUBTEST-HAYLEN.
060400     MOVE WK-C-CLASS-NORM-FINAL (1:60)  TO WK-C-SUBTEST-NEEDLE.
060500     PERFORM F100-TERM-LENGTH THRU F199-TERM-LENGTH-EX.
060600     MOVE WK-N-SUBTEST-TALLY             TO WK-N-SUBTEST-NEEDLEN.
060700     PERFORM E100-SUBSTRING-TEST THRU E199-SUBSTRING-TEST-EX.
060800     IF  NOT WK-C-SUBTEST-IS-FOUND
060900         GO TO C156-NEXT-CANDIDATE.
061000
061100 C154-CANDIDATE-HIT.
061200     IF  WK-N-TAXO-TERM-LEN (WK-X-TAXO-IDX) > WK-N-CLASS-BEST-LEN
061300         MOVE WK-N-TAXO-TERM-LEN (WK-X-TAXO-IDX)
061400                                  TO WK-N-CLASS-BEST-LEN
061500         SET WK-X-CLASS-BEST-IDX TO WK-X-TAXO-IDX
061600 END-IF.
061700 C156-NEXT-CANDIDATE.
061800     SET WK-X-TAXO-IDX UP BY 1.
061900     GO TO C152-SCAN-CANDIDATE.
062000
062100 C158-APPLY-BEST.
062200     IF  WK-X-CLASS-BEST-IDX NOT = ZERO
062300         SET WK-C-CLASS-IS-FOUND TO TRUE
062400         SET WK-X-TAXO-IDX TO WK-X-CLASS-BEST-IDX
062500 END-IF.
062600 C159-FUZZY-MATCH-EX.
062700     EXIT.
062800
062900*---------------------------------------------------------------*
063000* F100-TERM-LENGTH  -  TRIVIAL HELPER - THE NORMALIZED FINAL
063100*                 LABEL IS ALREADY TRIMMED, SO ITS LENGTH IS
063200*                 JUST THE POSITION OF ITS LAST NON-BLANK
063300*                 CHARACTER WITHIN THE FIRST 60 BYTES.
063400*---------------------------------------------------------------*
063500 F100-TERM-LENGTH.
063600     MOVE ZERO TO WK-N-SUBTEST-TALLY.
063700     MOVE 60   TO WK-N-IMAGE-SCAN-I.
063800 F110-SCAN-BACK.
063900     IF  WK-N-IMAGE-SCAN-I < 1
064000         GO TO F199-TERM-LENGTH-EX.
064100     IF  WK-C-CLASS-NORM-FINAL (WK-N-IMAGE-SCAN-I:1) NOT = SPACE
064200         MOVE WK-N-IMAGE-SCAN-I TO WK-N-SUBTEST-TALLY
064300         GO TO F199-TERM-LENGTH-EX.
064400     SUBTRACT 1 FROM WK-N-IMAGE-SCAN-I.
064500     GO TO F110-SCAN-BACK.
064600 F199-TERM-LENGTH-EX.
064700     EXIT.
064800
064900*---------------------------------------------------------------*
065000* E100-SUBSTRING-TEST  -  DOES WK-C-SUBTEST-HAYSTACK (LENGTH
065100*                 WK-N-SUBTEST-HAYLEN) CONTAIN WK-C-SUBTEST-
065200*                 NEEDLE (LENGTH WK-N-SUBTEST-NEEDLEN) AS A
065300*                 SUBSTRING?  INSPECT TALLYING CANNOT SLIDE
065400*                 A WINDOW, SO THE SCAN MOVES THE NEEDLE ONE
065500*                 POSITION AT A TIME AND COMPARES DIRECTLY.
065600*---------------------------------------------------------------*
065700 E100-SUBSTRING-TEST.
065800     SET WK-C-SUBTEST-FOUND-SW TO "N".
065900     IF  WK-N-SUBTEST-NEEDLEN = 0
066000           OR WK-N-SUBTEST-NEEDLEN > WK-N-SUBTEST-HAYLEN
066100         GO TO E199-SUBSTRING-TEST-EX.
066200     MOVE 1 TO WK-N-IMAGE-SCAN-I.
066300 E110-TRY-POSITION.
066400     IF  WK-N-IMAGE-SCAN-I + WK-N-SUBTEST-NEEDLEN - 1
066500             > WK-N-SUBTEST-HAYLEN
066600         GO TO E199-SUBSTRING-TEST-EX.
066700     IF  WK-C-SUBTEST-HAYSTACK (WK-N-IMAGE-SCAN-I:
066800             WK-N-SUBTEST-NEEDLEN)
066900             = WK-C-SUBTEST-NEEDLE (1:WK-N-SUBTEST-NEEDLEN)
067000         SET WK-C-SUBTEST-IS-FOUND TO TRUE
067100         GO TO E199-SUBSTRING-TEST-EX.
067200     ADD 1 TO WK-N-IMAGE-SCAN-I.
067300     GO TO E110-TRY-POSITION.
067400 E199-SUBSTRING-TEST-EX.
067500     EXIT.
067600
067700*---------------------------------------------------------------*
067800* C200-DEFAULT-AND-TRUNCATE  -  DEFAULT BLANK TEXT FIELDS
067900*                 THEN TRUNCATE EVERY TEXT FIELD TO ITS
068000*                 DOCUMENTED MAXIMUM LENGTH.
068100*---------------------------------------------------------------*
068200 C200-DEFAULT-AND-TRUNCATE.
068300     IF  WK-C-TRSM-I-USER-ID = SPACES
068400         MOVE "anonymous" TO WK-C-TRSMO-USER-ID
068500     ELSE
068600         MOVE WK-C-TRSM-I-USER-ID TO WK-C-TRSMO-USER-ID
068700 END-IF.
068800
068900     IF  WK-C-TRSM-I-PRED-LABEL NOT = SPACES
069000         MOVE "Y" TO WK-C-TRSMO-PRED-LABEL-IND
069100         MOVE WK-C-CLASS-PRED-LABEL TO WK-C-TRSMO-PRED-LABEL
069200     ELSE
069300         MOVE "N" TO WK-C-TRSMO-PRED-LABEL-IND
069400         MOVE SPACES TO WK-C-TRSMO-PRED-LABEL
069500 END-IF.
069600
069700     IF  WK-C-TRSMO-FINAL-LABEL = SPACES
069800         MOVE "Unknown item" TO WK-C-TRSMO-FINAL-LABEL
069900 END-IF.
070000
070100     IF  WK-C-TRSM-I-SOURCE-ENGINE = SPACES
070200         MOVE "unknown" TO WK-C-TRSMO-SOURCE-ENGINE
070300     ELSE
070400         MOVE WK-C-TRSM-I-SOURCE-ENGINE
070500             TO WK-C-TRSMO-SOURCE-ENGINE
070600 END-IF.
070700
070800     IF  WK-C-TRSM-I-SOURCE-RUNT = SPACES
070900         MOVE "unknown" TO WK-C-TRSMO-SOURCE-RUNT
071000     ELSE
071100         MOVE WK-C-TRSM-I-SOURCE-RUNT TO WK-C-TRSMO-SOURCE-RUNT
071200 END-IF.
071300
071400     IF  WK-C-TRSM-I-DEVICE-PLAT = SPACES
071500         MOVE "unknown" TO WK-C-TRSMO-DEVICE-PLAT
071600     ELSE
071700         MOVE WK-C-TRSM-I-DEVICE-PLAT TO WK-C-TRSMO-DEVICE-PLAT
071800 END-IF.
071900
072000     IF  WK-C-TRSM-I-APP-VERSION = SPACES
072100         MOVE "unknown" TO WK-C-TRSMO-APP-VERSION
072200     ELSE
072300         MOVE WK-C-TRSM-I-APP-VERSION TO WK-C-TRSMO-APP-VERSION
072400 END-IF.
072500
072600     IF  WK-C-TRSM-I-CONFIRMED-IND = "N"
072700         MOVE "N" TO WK-C-TRSMO-CONFIRMED
072800     ELSE
072900         MOVE "Y" TO WK-C-TRSMO-CONFIRMED
073000 END-IF.
073100 C299-DEFAULT-AND-TRUNCATE-EX.
073200     EXIT.
073300
073400*---------------------------------------------------------------*
073500* C300-CLAMP-CONFIDENCE  -  CLAMP TO [0,1]; ABSENT STAYS ABSENT.
073600*---------------------------------------------------------------*
073700 C300-CLAMP-CONFIDENCE.
073800     IF  WK-C-TRSM-I-PRED-CONF-IND NOT = "Y"
073900         MOVE "N" TO WK-C-TRSMO-PRED-CONF-IND
074000         MOVE ZERO TO WK-N-TRSMO-PRED-CONF
074100         GO TO C399-CLAMP-CONFIDENCE-EX.
074200
074300     MOVE "Y" TO WK-C-TRSMO-PRED-CONF-IND.
074400     IF  WK-N-TRSM-I-PRED-CONF < 0
074500         MOVE ZERO TO WK-N-TRSMO-PRED-CONF
074600     ELSE
074700       IF  WK-N-TRSM-I-PRED-CONF > 1
074800         MOVE 1 TO WK-N-TRSMO-PRED-CONF
074900       ELSE
075000         MOVE WK-N-TRSM-I-PRED-CONF TO WK-N-TRSMO-PRED-CONF
075100 END-IF
075200 END-IF.
075300 C399-CLAMP-CONFIDENCE-EX.
075400     EXIT.
075500
075600*---------------------------------------------------------------*
075700* C400-HANDLE-IMAGE  -  STRIP A DATA-URL PREFIX IF PRESENT,
075800*                 THEN COMPUTE A HEX DIGEST OF WHAT REMAINS.
075900*                 "PRESENT" MEANS A COMMA EXISTS AND THE TEXT
076000*                 BEFORE IT CONTAINS "BASE64" (ANY CASE).
076100*---------------------------------------------------------------*
076200 C400-HANDLE-IMAGE.
076300     IF  WK-C-TRSM-I-IMAGE-IND NOT = "Y"
076400           OR WK-N-TRSM-I-IMAGE-LEN = ZERO
076500         MOVE "N" TO WK-C-TRSMO-IMAGE-IND
076600         MOVE SPACES TO WK-C-TRSMO-IMAGE-SHA256
076700         GO TO C499-HANDLE-IMAGE-EX.
076800
076900     MOVE "Y" TO WK-C-TRSMO-IMAGE-IND.
077000     MOVE WK-N-TRSM-I-IMAGE-LEN TO WK-N-IMAGE-LEN.
077100     MOVE ZERO TO WK-N-IMAGE-COMMA-POS.
077200     IF  WK-N-IMAGE-LEN > 4000
077300         MOVE 4000 TO WK-N-IMAGE-LEN
077400 END-IF.
077500
077600     MOVE 1 TO WK-N-IMAGE-SCAN-I.
077700 C410-FIND-COMMA.
077800     IF  WK-N-IMAGE-SCAN-I > WK-N-IMAGE-LEN
077900         GO TO C420-CHECK-PREFIX.
078000     IF  WK-C-TRSM-I-IMAGE-PAYLD (WK-N-IMAGE-SCAN-I:1) = ","
078100         MOVE WK-N-IMAGE-SCAN-I TO WK-N-IMAGE-COMMA-POS
078200         GO TO C420-CHECK-PREFIX.
078300     ADD 1 TO WK-N-IMAGE-SCAN-I.
078400     GO TO C410-FIND-COMMA.
078500
078600 C420-CHECK-PREFIX.
078700     MOVE ZERO TO WK-N-IMAGE-TALLY.
078800     IF  WK-N-IMAGE-COMMA-POS > 0
078900         MOVE WK-C-TRSM-I-IMAGE-PAYLD (1:WK-N-IMAGE-COMMA-POS - 1)
079000                 TO WK-C-IMAGE-PREFIX-UC
079100                     (1:WK-N-IMAGE-COMMA-POS - 1)
079200         INSPECT WK-C-IMAGE-PREFIX-UC (1:WK-N-IMAGE-COMMA-POS - 1)
079300                 CONVERTING WK-C-LOWER-TABLE TO WK-C-UPPER-TABLE
079400         INSPECT WK-C-IMAGE-PREFIX-UC (1:WK-N-IMAGE-COMMA-POS - 1)
079500                 TALLYING WK-N-IMAGE-TALLY FOR ALL "BASE64"
079600 END-IF.
079700
079800     IF  WK-N-IMAGE-TALLY > 0
079900         COMPUTE WK-N-IMAGE-LEN =
080000             WK-N-IMAGE-LEN - WK-N-IMAGE-COMMA-POS
080100         IF  WK-N-IMAGE-LEN > 0
080200             PERFORM C430-COMPUTE-DIGEST
080300                 THRU C439-COMPUTE-DIGEST-EX
080400         ELSE
080500             MOVE SPACES TO WK-C-TRSMO-IMAGE-SHA256
080600 END-IF
080700     ELSE
080800         PERFORM C430-COMPUTE-DIGEST THRU C439-COMPUTE-DIGEST-EX
080900 END-IF.
081000 C499-HANDLE-IMAGE-EX.
081100     EXIT.
081200
081300*---------------------------------------------------------------*
081400* C430-COMPUTE-DIGEST  -  KNOWN DEVIATION, FLAGGED HERE ON
081500*                 PURPOSE: THE SPECIFICATION FOR THIS FIELD
081600*                 CALLS FOR A TRUE SHA-256 HEX DIGEST OF THE
081700*                 PAYLOAD.  THIS SHOP HAS NO BIT-LEVEL SHA-256
081800*                 PRIMITIVE AVAILABLE TO A COBOL CALL ON THIS
081900*                 BOX, SO THE STORED "DIGEST" IS INSTEAD A
082000*                 DETERMINISTIC ROLLING CHECKSUM OF THE PAYLOAD
082100*                 BYTES RENDERED AS 64 HEX DIGITS.  IT FILLS
082200*                 THE SAME SLOT - ONE STABLE HEX FINGERPRINT
082300*                 PER PAYLOAD, SAME VALUE EVERY RUN - BUT IT
082400*                 WILL NOT MATCH A SHA-256 COMPUTED ELSEWHERE
082500*                 OVER THE SAME BYTES.  IF A REAL SHA-256 IS
082600*                 EVER NEEDED HERE IT HAS TO COME FROM A CALLED
082700*                 CRYPTOGRAPHIC SERVICE MODULE - NONE EXISTS IN
082800*                 THIS SHOP TODAY - NOT FROM THIS PARAGRAPH.
082900*---------------------------------------------------------------*
083000 C430-COMPUTE-DIGEST.
083100     MOVE ZERO TO WK-C-IMAGE-DIGEST-NUM.
083200     MOVE 1    TO WK-N-IMAGE-SCAN-I.
083300 C432-FOLD-NEXT-BYTE.
083400     IF  WK-N-IMAGE-SCAN-I > WK-N-IMAGE-LEN
083500         GO TO C436-RENDER-HEX.
083600     MOVE WK-C-TRSM-I-IMAGE-PAYLD
083700             (WK-N-IMAGE-COMMA-POS + WK-N-IMAGE-SCAN-I: 1)
083800             TO WK-C-NORM-ONE-CHAR.
083900     PERFORM C440-WEIGH-ONE-BYTE THRU C449-WEIGH-ONE-BYTE-EX.
084000     COMPUTE WK-N-DIGEST-TEMP =
084100         (WK-C-IMAGE-DIGEST-NUM * 131) + WK-N-DIGEST-WEIGHT.
084200     DIVIDE WK-N-DIGEST-TEMP BY 99999937
084300             GIVING WK-N-DIGEST-QUOT
084400             REMAINDER WK-C-IMAGE-DIGEST-NUM.
084500     ADD 1 TO WK-N-IMAGE-SCAN-I.
084600     GO TO C432-FOLD-NEXT-BYTE.
084700
084800 C436-RENDER-HEX.
084900     MOVE SPACES TO WK-C-TRSMO-IMAGE-SHA256.
085000     MOVE 1 TO WK-N-IMAGE-SCAN-I.
085100 C438-RENDER-LOOP.
085200     IF  WK-N-IMAGE-SCAN-I > 64
085300         GO TO C439-COMPUTE-DIGEST-EX.
085400     DIVIDE WK-C-IMAGE-DIGEST-NUM BY 16
085500             GIVING WK-N-DIGEST-QUOT
085600             REMAINDER WK-N-DIGEST-REM.
085700     MOVE WK-C-HEX-TABLE (WK-N-DIGEST-REM + 1:1)
085800             TO WK-C-TRSMO-IMAGE-SHA256 (WK-N-IMAGE-SCAN-I:1).
085900     COMPUTE WK-N-DIGEST-TEMP =
086000         (WK-N-DIGEST-QUOT * 1087) + WK-N-IMAGE-SCAN-I.
086100     DIVIDE WK-N-DIGEST-TEMP BY 99999937
086200             GIVING WK-N-DIGEST-QUOT
086300             REMAINDER WK-C-IMAGE-DIGEST-NUM.
086400     ADD 1 TO WK-N-IMAGE-SCAN-I.
086500     GO TO C438-RENDER-LOOP.
086600 C439-COMPUTE-DIGEST-EX.
086700     EXIT.
086800
086900*---------------------------------------------------------------*
087000* C440-WEIGH-ONE-BYTE  -  LOOK UP WK-C-NORM-ONE-CHAR'S POSITION
087100*                 IN WK-C-DIGEST-CHARSET.  DEFAULT WEIGHT IS 1
087200*                 WHEN THE BYTE IS NOT ONE OF THE 65 SYMBOLS.
087300*---------------------------------------------------------------*
087400 C440-WEIGH-ONE-BYTE.
087500     MOVE 1 TO WK-N-DIGEST-WEIGHT.
087600     MOVE 1 TO WK-N-DIGEST-SCAN-I.
087700 C442-SCAN-CHARSET.
087800     IF  WK-N-DIGEST-SCAN-I > 65
087900         GO TO C449-WEIGH-ONE-BYTE-EX.
088000     IF  WK-C-DIGEST-CHARSET (WK-N-DIGEST-SCAN-I:1)
088100             = WK-C-NORM-ONE-CHAR
088200         MOVE WK-N-DIGEST-SCAN-I TO WK-N-DIGEST-WEIGHT
088300         GO TO C449-WEIGH-ONE-BYTE-EX.
088400     ADD 1 TO WK-N-DIGEST-SCAN-I.
088500     GO TO C442-SCAN-CHARSET.
088600 C449-WEIGH-ONE-BYTE-EX.
088700     EXIT.
088800
088900*---------------------------------------------------------------*
089000* B200-LIST-TRAINING-SAMPLES
089100*---------------------------------------------------------------*
089200 B200-LIST-TRAINING-SAMPLES.
089300     PERFORM C500-SANITIZE-LIMIT THRU C599-SANITIZE-LIMIT-EX.
089400     MOVE ZERO TO WK-N-TRSM-O-COUNT.
089500
089600     OPEN INPUT ECOTSAM.
089700     IF  NOT WK-C-SUCCESSFUL
089800         GO TO B299-LIST-TRAINING-SAMPLES-EX.
089900
090000 B210-READ-NEXT.
090100     READ ECOTSAM NEXT RECORD.
090200     IF  WK-C-END-OF-FILE
090300         GO TO B250-CLOSE-AND-SORT.
090400     IF  NOT WK-C-SUCCESSFUL
090500         GO TO B250-CLOSE-AND-SORT.
090600
090700     IF  WK-C-TRSM-I-CONF-ONLY = "Y"
090800           AND ECOTRSM-USER-CONFIRMED NOT = "Y"
090900         GO TO B210-READ-NEXT.
091000
091100     IF  WK-N-TRSM-O-COUNT >= 5000
091200         GO TO B210-READ-NEXT.
091300
091400     ADD 1 TO WK-N-TRSM-O-COUNT.
091500     MOVE ECOTRSM-SAMPLE-ID
091600             TO WK-N-TRSML-SAMPLE-ID (WK-N-TRSM-O-COUNT).
091700     MOVE ECOTRSM-USER-ID
091800             TO WK-C-TRSML-USER-ID (WK-N-TRSM-O-COUNT).
091900     IF  WK-C-TRSM-I-INCL-IMAGE = "Y"
092000         MOVE ECOTRSM-IMAGE-IND
092100             TO WK-C-TRSML-IMAGE-IND (WK-N-TRSM-O-COUNT)
092200         MOVE ECOTRSM-IMAGE-SHA256
092300             TO WK-C-TRSML-IMAGE-SHA256 (WK-N-TRSM-O-COUNT)
092400     ELSE
092500         MOVE "N"
092600             TO WK-C-TRSML-IMAGE-IND (WK-N-TRSM-O-COUNT)
092700         MOVE SPACES
092800             TO WK-C-TRSML-IMAGE-SHA256 (WK-N-TRSM-O-COUNT)
092900     END-IF.
093000     MOVE ECOTRSM-FINAL-LABEL
093100             TO WK-C-TRSML-FINAL-LABEL (WK-N-TRSM-O-COUNT).
093200     MOVE ECOTRSM-TAXONOMY-LEAF
093300             TO WK-C-TRSML-TAX-LEAF (WK-N-TRSM-O-COUNT).
093400     MOVE ECOTRSM-TAXONOMY-PARENT
093500             TO WK-C-TRSML-TAX-PARENT (WK-N-TRSM-O-COUNT).
093600     MOVE ECOTRSM-USER-CONFIRMED
093700             TO WK-C-TRSML-CONFIRMED (WK-N-TRSM-O-COUNT).
093800     MOVE ECOTRSM-CAPTURED-AT
093900             TO WK-C-TRSML-CAPTURED-AT (WK-N-TRSM-O-COUNT).
094000     GO TO B210-READ-NEXT.
094100
094200 B250-CLOSE-AND-SORT.
094300     CLOSE ECOTSAM.
094400     IF  WK-N-TRSM-O-COUNT > 1
094500         PERFORM B260-SORT-DESCENDING
094600            THRU B269-SORT-DESCENDING-EX
094700 END-IF.
094800     IF  WK-N-TRSM-O-COUNT > WK-N-TRSM-O-LIMIT
094900         MOVE WK-N-TRSM-O-LIMIT TO WK-N-TRSM-O-COUNT
095000 END-IF.
095100 B299-LIST-TRAINING-SAMPLES-EX.
095200     EXIT.
095300
095400*---------------------------------------------------------------*
095500* B260-SORT-DESCENDING  -  STRAIGHT INSERTION SORT, STRICT "<"
095600*                 SHIFT CONDITION SO TIES KEEP INSERTION ORDER.
095700*---------------------------------------------------------------*
095800 B260-SORT-DESCENDING.
095900     MOVE 2 TO WK-X-TRSM-I.
096000 B261-OUTER-LOOP.
096100     IF  WK-X-TRSM-I > WK-N-TRSM-O-COUNT
096200         GO TO B269-SORT-DESCENDING-EX.
096300     SET WK-X-TRSM-J TO WK-X-TRSM-I.
096400 B263-INNER-LOOP.
096500     IF  WK-X-TRSM-J = 1
096600         GO TO B264-NEXT-OUTER-SLOT.
096700     IF  WK-C-TRSML-CAPTURED-AT (WK-X-TRSM-J - 1)
096800             NOT < WK-C-TRSML-CAPTURED-AT (WK-X-TRSM-J)
096900         GO TO B264-NEXT-OUTER-SLOT.
097000     PERFORM B265-BUBBLE-ONE-SLOT THRU B265-BUBBLE-ONE-SLOT-EX.
097100     GO TO B263-INNER-LOOP.
097200 B264-NEXT-OUTER-SLOT.
097300     ADD 1 TO WK-X-TRSM-I.
097400     GO TO B261-OUTER-LOOP.
097500 B269-SORT-DESCENDING-EX.
097600     EXIT.
097700
097800 B265-BUBBLE-ONE-SLOT.
097900     MOVE WK-C-TRSM-O-LIST (WK-X-TRSM-J) TO WK-C-TRSM-SWAP-AREA.
098000     MOVE WK-C-TRSM-O-LIST (WK-X-TRSM-J - 1)
098100          TO WK-C-TRSM-O-LIST (WK-X-TRSM-J).
098200     MOVE WK-C-TRSM-SWAP-AREA
098300          TO WK-C-TRSM-O-LIST (WK-X-TRSM-J - 1).
098400     SUBTRACT 1 FROM WK-X-TRSM-J.
098500 B265-BUBBLE-ONE-SLOT-EX.
098600     EXIT.
098700
098800*---------------------------------------------------------------*
098900* C500-SANITIZE-LIMIT  -  <=0 -> DEFAULT 200; >5000 -> CAP 5000.
099000*---------------------------------------------------------------*
099100 C500-SANITIZE-LIMIT.
099200     IF  WK-N-TRSM-I-LIMIT = ZERO
099300         MOVE 200 TO WK-N-TRSM-O-LIMIT
099400     ELSE
099500       IF  WK-N-TRSM-I-LIMIT > 5000
099600         MOVE 5000 TO WK-N-TRSM-O-LIMIT
099700       ELSE
099800         MOVE WK-N-TRSM-I-LIMIT TO WK-N-TRSM-O-LIMIT
099900 END-IF
100000 END-IF.
100100 C599-SANITIZE-LIMIT-EX.
100200     EXIT.
100300
100400*---------------------------------------------------------------*
100500* B300-EXPORT-TRAINING-SAMPLES  -  SAME READ AS LIST, WRAPPED
100600*                 WITH THE TAXONOMY VERSION AND A TIMESTAMP.
100700*---------------------------------------------------------------*
100800 B300-EXPORT-TRAINING-SAMPLES.
100900     PERFORM B200-LIST-TRAINING-SAMPLES
101000        THRU B299-LIST-TRAINING-SAMPLES-EX.
101100     MOVE WK-C-TAXO-VERSION TO WK-C-TRSM-O-TAX-VERSION.
101200     PERFORM D100-STAMP-NOW THRU D199-STAMP-NOW-EX.
101300     MOVE WK-C-NOW-STAMP    TO WK-C-TRSM-O-GENERATED-AT.
101400 B399-EXPORT-TRAINING-SAMPLES-EX.
101500     EXIT.
101600
101700*---------------------------------------------------------------*
101800* B400-COMPUTE-TRAINING-STATS
101900*---------------------------------------------------------------*
102000 B400-COMPUTE-TRAINING-STATS.
102100     MOVE WK-C-TAXO-VERSION TO WK-C-TRSM-O-TAX-VER-S.
102200     MOVE WK-N-TAXO-COUNT   TO WK-N-TRSM-O-LEAF-CNT.
102300     MOVE ZERO TO WK-N-TRSM-O-TOTAL-CNT WK-N-TRSM-O-CONFIRM-CNT.
102400
102500     OPEN INPUT ECOTSAM.
102600     IF  NOT WK-C-SUCCESSFUL
102700         MOVE ZERO TO WK-N-TRSM-O-UNCONF-CNT
102800         GO TO B499-COMPUTE-TRAINING-STATS-EX.
102900
103000 B410-READ-NEXT.
103100     READ ECOTSAM NEXT RECORD.
103200     IF  WK-C-END-OF-FILE
103300         GO TO B450-AT-END.
103400     IF  NOT WK-C-SUCCESSFUL
103500         GO TO B450-AT-END.
103600     ADD 1 TO WK-N-TRSM-O-TOTAL-CNT.
103700     IF  ECOTRSM-USER-CONFIRMED = "Y"
103800         ADD 1 TO WK-N-TRSM-O-CONFIRM-CNT
103900 END-IF.
104000     GO TO B410-READ-NEXT.
104100
104200 B450-AT-END.
104300     CLOSE ECOTSAM.
104400     IF  WK-N-TRSM-O-TOTAL-CNT > WK-N-TRSM-O-CONFIRM-CNT
104500         COMPUTE WK-N-TRSM-O-UNCONF-CNT =
104600             WK-N-TRSM-O-TOTAL-CNT - WK-N-TRSM-O-CONFIRM-CNT
104700     ELSE
104800         MOVE ZERO TO WK-N-TRSM-O-UNCONF-CNT
104900 END-IF.
105000 B499-COMPUTE-TRAINING-STATS-EX.
105100     EXIT.
105200
105300*---------------------------------------------------------------*
105400* D100-NORMALIZE-ID  -  LOWERCASE, NON-ALPHANUMERIC RUNS
105500*                 COLLAPSED TO ONE SPACE, THEN SPACES REPLACED
105600*                 BY UNDERSCORE.  RESULT IN WK-C-NORM-RESULT-ID.
105700*---------------------------------------------------------------*
105800 D100-NORMALIZE-ID.
105900     PERFORM D150-NORMALIZE-CORE THRU D159-NORMALIZE-CORE-EX.
106000     MOVE 1 TO WK-N-NORM-IN-I.
106100 D110-UNDERSCORE-LOOP.
106200     IF  WK-N-NORM-IN-I > 180
106300         GO TO D199-NORMALIZE-ID-EX.
106400     IF  WK-C-NORM-RESULT (WK-N-NORM-IN-I:1) = SPACE
106500           AND WK-N-NORM-IN-I <= WK-N-NORM-OUT-I
106600         MOVE "_" TO WK-C-NORM-RESULT (WK-N-NORM-IN-I:1)
106700 END-IF.
106800     ADD 1 TO WK-N-NORM-IN-I.
106900     GO TO D110-UNDERSCORE-LOOP.
107000 D199-NORMALIZE-ID-EX.
107100     EXIT.
107200
107300*---------------------------------------------------------------*
107400* D100-NORMALIZE-TERM (D150-NORMALIZE-CORE)  -  LOWERCASE;
107500*                 RUNS OF NON-ALPHANUMERIC CHARACTERS COLLAPSE
107600*                 TO ONE SPACE; LEADING/TRAILING TRIM; NO
107700*                 DOUBLED INTERNAL SPACES.  RESULT LEFT IN
107800*                 WK-C-NORM-RESULT, LENGTH IN WK-N-NORM-OUT-I.
107900*---------------------------------------------------------------*
108000 D100-NORMALIZE-TERM.
108100     PERFORM D150-NORMALIZE-CORE THRU D159-NORMALIZE-CORE-EX.
108200 D199-NORMALIZE-TERM-EX.
108300     EXIT.
108400
108500 D150-NORMALIZE-CORE.
108600     MOVE SPACES TO WK-C-NORM-RESULT.
108700     MOVE ZERO   TO WK-N-NORM-OUT-I.
108800     SET WK-C-NORM-PREV-WAS-SPACE TO TRUE.
108900     MOVE 1 TO WK-N-NORM-IN-I.
109000 D152-SCAN-CHAR.
109100     IF  WK-N-NORM-IN-I > 180
109200         GO TO D158-TRIM-TRAILING.
109300     MOVE WK-C-NORM-SOURCE (WK-N-NORM-IN-I:1)
109400         TO WK-C-NORM-ONE-CHAR.
109500     INSPECT WK-C-NORM-ONE-CHAR
109600             CONVERTING WK-C-UPPER-TABLE TO WK-C-LOWER-TABLE.
109700
109800     IF  (WK-C-NORM-ONE-CHAR >= "a" AND WK-C-NORM-ONE-CHAR <= "z")
109900        OR (WK-C-NORM-ONE-CHAR >= "0" AND
110000            WK-C-NORM-ONE-CHAR <= "9")
110100         IF  WK-N-NORM-OUT-I < 180
110200             ADD 1 TO WK-N-NORM-OUT-I
110300             MOVE WK-C-NORM-ONE-CHAR
110400                     TO WK-C-NORM-RESULT (WK-N-NORM-OUT-I:1)
110500 END-IF
110600         SET WK-C-NORM-PREV-WAS-SPACE TO FALSE
110700     ELSE
110800         IF  NOT WK-C-NORM-PREV-WAS-SPACE
110900               AND WK-N-NORM-OUT-I > 0
111000               AND WK-N-NORM-OUT-I < 180
111100             ADD 1 TO WK-N-NORM-OUT-I
111200             MOVE SPACE TO WK-C-NORM-RESULT (WK-N-NORM-OUT-I:1)
111300 END-IF
111400         SET WK-C-NORM-PREV-WAS-SPACE TO TRUE
111500 END-IF.
111600     ADD 1 TO WK-N-NORM-IN-I.
111700     GO TO D152-SCAN-CHAR.
111800
111900 D158-TRIM-TRAILING.
112000     IF  WK-N-NORM-OUT-I > 0
112100           AND WK-C-NORM-RESULT (WK-N-NORM-OUT-I:1) = SPACE
112200         SUBTRACT 1 FROM WK-N-NORM-OUT-I
112300         GO TO D158-TRIM-TRAILING.
112400 D159-NORMALIZE-CORE-EX.
112500     EXIT.
112600
112700*---------------------------------------------------------------*
112800* D200-TRIM-180  -  LEADING/TRAILING BLANK TRIM OF A 180-BYTE
112900*                 WORK AREA, SAME TECHNIQUE AS ECOPRSVC'S
113000*                 D100-TRIM-60 BUT OVER THE WIDER FIELD.
113100*---------------------------------------------------------------*
113200 D200-TRIM-180.
113300     MOVE ZERO TO WK-N-NORM-IN-I.
113400     MOVE 1    TO WK-N-NORM-IN-I.
113500 D210-SCAN-FOR-FIRST.
113600     IF  WK-N-NORM-IN-I > 180
113700         MOVE SPACES TO WK-C-NORM-RESULT
113800         GO TO D299-TRIM-180-EX.
113900     IF  WK-C-NORM-SOURCE (WK-N-NORM-IN-I:1) NOT = SPACE
114000         GO TO D220-SCAN-FOR-LAST.
114100     ADD 1 TO WK-N-NORM-IN-I.
114200     GO TO D210-SCAN-FOR-FIRST.
114300 D220-SCAN-FOR-LAST.
114400     MOVE WK-N-NORM-IN-I TO WK-N-NORM-OUT-I.
114500     MOVE 180 TO WK-N-NORM-IN-I.
114600 D225-SCAN-BACK.
114700     IF  WK-C-NORM-SOURCE (WK-N-NORM-IN-I:1) NOT = SPACE
114800         GO TO D230-COPY-RESULT.
114900     SUBTRACT 1 FROM WK-N-NORM-IN-I.
115000     GO TO D225-SCAN-BACK.
115100 D230-COPY-RESULT.
115200     MOVE SPACES TO WK-C-NORM-RESULT.
115300     MOVE WK-C-NORM-SOURCE (WK-N-NORM-OUT-I:
115400             WK-N-NORM-IN-I - WK-N-NORM-OUT-I + 1)
115500             TO WK-C-NORM-RESULT (1:
115600             WK-N-NORM-IN-I - WK-N-NORM-OUT-I + 1).
115700 D299-TRIM-180-EX.
115800     EXIT.
115900
116000*---------------------------------------------------------------*
116100* D100-STAMP-NOW  -  BUILD THE 26-BYTE ISO-8601-SHAPED
116200*                    TIMESTAMP USED FOR CAPTURED-AT.
116300*---------------------------------------------------------------*
116400 D100-STAMP-NOW.
116500     ACCEPT WK-C-NOW-DATE FROM DATE YYYYMMDD.
116600     ACCEPT WK-C-NOW-TIME FROM TIME.
116700     MOVE SPACES TO WK-C-NOW-STAMP.
116800     STRING WK-N-NOW-YYYY "-" WK-N-NOW-MM "-" WK-N-NOW-DD
116900            "T" WK-N-NOW-HH ":" WK-N-NOW-MN ":" WK-N-NOW-SS
117000            "Z"
117100            DELIMITED BY SIZE INTO WK-C-NOW-STAMP.
117200 D199-STAMP-NOW-EX.
117300     EXIT.
117400
117500******************************************************************
117600************** END OF PROGRAM SOURCE -  ECOTSVC ****************
117700******************************************************************
