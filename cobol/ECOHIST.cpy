000100* ECOHIST.CPYBK
000200*-----------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400*-----------------------------------------------------------*
000500* ECL012 RAJANB 02/09/1992 - ECOLNS-120
000600*        - SCAN-HISTORY LEDGER RECORD AND THE LINKAGE AREA
000700*          SHARED BY THE SAVE / LIST / STATS OPTIONS OF
000800*          ECOHSVC
000900* ECL020 TMPKVR 17/04/1996 - ECOLNS-161
001000*        - ADDED A FILLER PAD TO THE LEDGER ROW AND TO THE
001100*          HIGH-IMPACT/GREENER COUNTERS (NOW COMP-3).
001200*-----------------------------------------------------------*
001300 05  ECOHIST-RECORD               PIC X(145).
001400*
001500*   I-O FORMAT: ECOHISTR  FROM FILE ECOHLOG
001600*
001700     05  ECOHISTR  REDEFINES ECOHIST-RECORD.
001800         06  ECOHIST-HISTORY-ID       PIC 9(09).
001900*                        SURROGATE KEY - SEQUENTIAL COUNTER
002000         06  ECOHIST-ITEM-NAME        PIC X(60).
002100*                        DEFAULTS TO "UNKNOWN ITEM" IF BLANK
002200         06  ECOHIST-CATEGORY         PIC X(40).
002300*                        DEFAULTS TO "UNKNOWN" IF BLANK
002400         06  ECOHIST-ECO-SCORE        PIC 9(03).
002500*                        DEFAULTS TO ZERO IF NOT SUPPLIED
002600         06  ECOHIST-CONFIDENCE       PIC S9(1)V9(4) COMP-3.
002700*                        DEFAULTS TO 0.0 IF NOT SUPPLIED
002800         06  ECOHIST-SCANNED-AT       PIC X(26).
002900*                        TIMESTAMP ASSIGNED AT SAVE TIME
003000         06  FILLER                   PIC X(04).
003100*                        RESERVED
003200
003300*-----------------------------------------------------------*
003400* LINKAGE AREA - SHARED BETWEEN CALLER AND ECOHSVC
003500*-----------------------------------------------------------*
003600 01  WK-C-HIST-RECORD.
003700     05  WK-N-HIST-OPTION            PIC 9(01).
003800*                        1 = SAVE   2 = LIST   3 = STATS
003900     05  WK-C-HIST-ERROR-CD          PIC X(02) VALUE SPACES.
004000
004100     05  WK-C-HIST-SAVE-AREA.
004200         10  WK-C-HIST-I-ITEM-NAME    PIC X(60).
004300         10  WK-C-HIST-I-CATEGORY     PIC X(40).
004400         10  WK-C-HIST-I-SCORE-IND    PIC X(01).
004500         10  WK-N-HIST-I-ECO-SCORE    PIC 9(03).
004600         10  WK-C-HIST-I-CONF-IND     PIC X(01).
004700         10  WK-N-HIST-I-CONFIDENCE   PIC S9(1)V9(4) COMP-3.
004800         10  WK-C-HIST-O-ENTRY.
004900             15  WK-N-HIST-O-HISTORY-ID   PIC 9(09).
005000             15  WK-C-HIST-O-ITEM-NAME    PIC X(60).
005100             15  WK-C-HIST-O-CATEGORY     PIC X(40).
005200             15  WK-N-HIST-O-ECO-SCORE    PIC 9(03).
005300             15  WK-N-HIST-O-CONFIDENCE   PIC S9(1)V9(4) COMP-3.
005400             15  WK-C-HIST-O-SCANNED-AT   PIC X(26).
005500
005600     05  WK-C-HIST-LIST-AREA.
005700         10  WK-C-HIST-I-HIGH-ONLY    PIC X(01).
005800*                        "Y" = ECO-SCORE < 40 ONLY
005900         10  WK-N-HIST-O-COUNT        PIC 9(05) COMP-3.
006000         10  WK-C-HIST-O-LIST OCCURS 500 TIMES
006100                               INDEXED BY WK-X-HIST-LIST-IDX.
006200             15  WK-N-HISTL-HISTORY-ID   PIC 9(09).
006300             15  WK-C-HISTL-ITEM-NAME    PIC X(60).
006400             15  WK-C-HISTL-CATEGORY     PIC X(40).
006500             15  WK-N-HISTL-ECO-SCORE    PIC 9(03).
006600             15  WK-N-HISTL-CONFIDENCE   PIC S9(1)V9(4) COMP-3.
006700             15  WK-C-HISTL-SCANNED-AT   PIC X(26).
006800
006900     05  WK-C-HIST-STATS-AREA.
007000         10  WK-C-HIST-O-AVG-IND      PIC X(01).
007100*                        "N" = NO LEDGER ENTRIES AT ALL
007200         10  WK-N-HIST-O-AVG-SCORE    PIC S9(3)V9(4) COMP-3.
007300         10  WK-N-HIST-O-HIGH-CNT     PIC 9(09) COMP-3.
007400         10  WK-N-HIST-O-GREEN-CNT    PIC 9(09) COMP-3.
007500
007600     05  FILLER                       PIC X(04).
