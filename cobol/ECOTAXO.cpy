000100* ECOTAXO.CPYBK
000200*-----------------------------------------------------------*
000300* HISTORY OF MODIFICATION:
000400*-----------------------------------------------------------*
000500* ECL013 VENLTA 14/06/1993 - ECOLNS-130
000600*        - TAXONOMY REFERENCE RECORD, FLATTENED ONE ROW PER
000700*          INDEXED TERM, CARRYING ITS OWNING LEAF'S ID,
000800*          LABEL, PARENT ID AND PARENT LABEL
000900* ECL021 DSOUZA 17/04/1996 - ECOLNS-162
001000*        - ADDED A FILLER PAD TO THE TERM ROW.
001100*-----------------------------------------------------------*
001200 05  ECOTAXO-RECORD               PIC X(310).
001300*
001400*   I-O FORMAT: ECOTAXOR  FROM FILE ECOTAXF
001500*
001600     05  ECOTAXOR  REDEFINES ECOTAXO-RECORD.
001700         06  ECOTAXO-VERSION          PIC X(40).
001800*                        TAXONOMY VERSION TAG - SAME ON
001900*                        EVERY ROW OF THE RESOURCE
002000         06  ECOTAXO-LEAF-ID          PIC X(40).
002100*                        NORMALIZED LEAF IDENTIFIER
002200         06  ECOTAXO-LEAF-LABEL       PIC X(60).
002300*                        HUMAN READABLE LEAF LABEL
002400         06  ECOTAXO-PARENT-ID        PIC X(40).
002500*                        NORMALIZED OWNING GROUP IDENTIFIER
002600         06  ECOTAXO-PARENT-LABEL     PIC X(60).
002700*                        HUMAN READABLE GROUP LABEL
002800         06  ECOTAXO-TERM             PIC X(60).
002900*                        ONE NORMALIZED TERM (LABEL, ID OR
003000*                        SYNONYM) RESOLVING TO THIS LEAF
003100         06  FILLER                   PIC X(10).
003200*                        RESERVED
